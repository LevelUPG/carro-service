000100*-----------------------------------------------------------------ITM00010
000200*   ITEMMAE.CPY                                                  ITM00020
000300*   LAYOUT DEL MAESTRO DE ITEMS DE CARRITO (ITEMS.DAT).          ITM00030
000400*   UN REGISTRO POR LINEA DE PRODUCTO DENTRO DE UN CARRITO.      ITM00040
000500*-----------------------------------------------------------------ITM00050
000600* 090826 MCL  PR-4471 ALTA DE LAYOUT - MAESTRO DE ITEMS           ITM00070
000700* 150826 MCL  PR-4471 AGREGADO WS-ITM-PRECIO-R (REDEFINES)        ITM00080
000800*-----------------------------------------------------------------ITM00090
000900 01  WS-ITM-MAESTRO.                                              ITM00100
001000     05  WS-ITM-ID                         PIC 9(09).            ITM00110
001100     05  WS-ITM-CART-ID                    PIC 9(09).            ITM00120
001200     05  WS-ITM-PRODUCT-ID                 PIC 9(09).            ITM00130
001300     05  WS-ITM-PRODUCT-NAME               PIC X(50).            ITM00140
001400     05  WS-ITM-PRECIO                     PIC S9(8)V99.         ITM00150
001500     05  WS-ITM-CANT                       PIC 9(05).            ITM00160
001600     05  WS-ITM-SUBTOTAL                   PIC S9(8)V99.         ITM00170
001700     05  FILLER                            PIC X(01).            ITM00180
001800*-----------------------------------------------------------------ITM00190
001900*   REDEFINICION DEL PRECIO UNITARIO COMO DIGITOS SIN SIGNO PARA ITM00200
002000*   LOS EDITS DE IMPRESION DEL RESUMEN (WS-RES-PRECIO).          ITM00210
002100*-----------------------------------------------------------------ITM00220
002200 01  WS-ITM-PRECIO-R REDEFINES WS-ITM-PRECIO.                    ITM00230
002300     05  WS-ITM-PRECIO-X                   PIC 9(10).            ITM00240
002500*-----------------------------------------------------------------ITM00260
