000100*-----------------------------------------------------------------CAR00010
000200*   CARMAE.CPY                                                   CAR00020
000300*   LAYOUT DEL MAESTRO DE CARRITOS (CARTS.DAT).                  CAR00030
000400*   UN REGISTRO POR CARRITO; A LO SUMO UN CARRITO ACTIVO POR     CAR00040
000500*   CLIENTE (WS-CAR-USER-ID).                                    CAR00050
000600*-----------------------------------------------------------------CAR00060
000700* 090826 MCL  PR-4471 ALTA DE LAYOUT - MAESTRO DE CARRITOS        CAR00070
000800* 140826 MCL  PR-4471 AGREGADO WS-CAR-FECHA-ALTA-R (REDEFINES)    CAR00090
000900*-----------------------------------------------------------------CAR00100
001000 01  WS-CAR-MAESTRO.                                             CAR00110
001100     05  WS-CAR-ID                         PIC 9(09).            CAR00120
001200     05  WS-CAR-USER-ID                    PIC 9(09).            CAR00130
001300     05  WS-CAR-FECHA-ALTA                 PIC 9(08).            CAR00140
001400     05  WS-CAR-HORA-ALTA                  PIC 9(06).            CAR00150
001500     05  WS-CAR-ESTADO                     PIC X(10).            CAR00160
001600         88  WS-CAR-ACTIVO                     VALUE 'ACTIVO    '.CAR00170
001700         88  WS-CAR-CERRADO                    VALUE 'CERRADO   '.CAR00180
001800     05  WS-CAR-PCT-DESCUENTO              PIC S9(3)V99.         CAR00190
001900     05  WS-CAR-TOTAL                      PIC S9(8)V99.         CAR00200
002000     05  FILLER                            PIC X(01).            CAR00210
002100*-----------------------------------------------------------------CAR00220
002200*   REDEFINICION DE LA FECHA DE ALTA EN AAAA/MM/DD PARA LOS       CAR00230
002300*   ENCABEZADOS DEL RESUMEN.                                     CAR00240
002400*-----------------------------------------------------------------CAR00250
002500 01  WS-CAR-FECHA-ALTA-R REDEFINES WS-CAR-FECHA-ALTA.             CAR00260
002600     05  WS-CAR-ALTA-AAAA                  PIC 9(04).            CAR00270
002700     05  WS-CAR-ALTA-MM                    PIC 9(02).            CAR00280
002800     05  WS-CAR-ALTA-DD                    PIC 9(02).            CAR00290
002900*-----------------------------------------------------------------CAR00300
