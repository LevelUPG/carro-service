000100*-----------------------------------------------------------------TRN00010
000200*   TRANS.CPY                                                    TRN00020
000300*   LAYOUT DEL ARCHIVO DE TRANSACCIONES DE CARRITO (TRANS.DAT).   TRN00030
000400*   UNA TRANSACCION = UNA ACCION SOBRE EL CARRITO DE UN CLIENTE.  TRN00040
000500*-----------------------------------------------------------------TRN00050
000600* 171123 RBG  TP2 G1 - LAYOUT ORIGINAL (CONSUMOS.CPY, TARJETAS)   TRN00060
000700* 090826 MCL  PR-4471 RELEVADO PARA EL LOTE DE CARRITOS           TRN00070
000800*-----------------------------------------------------------------TRN00080
000900 01  WS-ENT-TRANSACC.                                            TRN00090
001000     05  WS-TRN-ACCION                     PIC X(08).            TRN00100
001100         88  WS-TRN-ES-AGREGAR                 VALUE 'ADD     '. TRN00110
001200         88  WS-TRN-ES-ACT-CANT                VALUE 'UPDQTY  '. TRN00120
001300         88  WS-TRN-ES-ELIMINAR                VALUE 'REMOVE  '. TRN00130
001400         88  WS-TRN-ES-VACIAR                   VALUE 'EMPTY   '. TRN00140
001500         88  WS-TRN-ES-CERRAR                   VALUE 'CLOSE   '. TRN00150
001600         88  WS-TRN-ES-TOTAL                    VALUE 'TOTAL   '. TRN00160
001700     05  WS-TRN-USER-ID                    PIC 9(09).            TRN00170
001800     05  WS-TRN-ES-INST                    PIC X(01).            TRN00180
001900         88  WS-TRN-INSTITUCIONAL               VALUE 'Y'.       TRN00190
002000     05  WS-TRN-PRODUCT-ID                 PIC 9(09).            TRN00200
002100     05  WS-TRN-PRODUCT-NAME               PIC X(50).            TRN00210
002200     05  WS-TRN-UNIT-PRICE                 PIC 9(08)V99.         TRN00220
002300     05  WS-TRN-QTY                        PIC 9(05).            TRN00230
002400     05  FILLER                            PIC X(01).            TRN00240
002500*-----------------------------------------------------------------TRN00250
