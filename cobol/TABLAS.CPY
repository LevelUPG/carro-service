000100*-----------------------------------------------------------------TAB00010
000200*   TABLAS.CPY                                                   TAB00020
000300*   TABLAS EN MEMORIA DEL MAESTRO DE CARRITOS Y DEL MAESTRO DE    TAB00030
000400*   ITEMS, COMPARTIDAS ENTRE CARPROC1 (WORKING-STORAGE) Y         TAB00040
000500*   CARLOOK (LINKAGE), PARA QUE LAS DOS RUTINAS VEAN SIEMPRE      TAB00060
000600*   EL MISMO LAYOUT DE TABLA.                                    TAB00070
000700*-----------------------------------------------------------------TAB00080
000800* 090826 MCL  PR-4471 ALTA DE TABLAS EN MEMORIA PARA EL LOTE      TAB00090
000900*-----------------------------------------------------------------TAB00100
001000 01  WS-TABLA-CARROS.                                            TAB00110
001100     05  WS-TC-CANT                    PIC 9(5) COMP.            TAB00120
001200     05  WS-TC-ENTRADA OCCURS 0500 TIMES                         TAB00130
001300             INDEXED BY WS-IX-CARRO.                             TAB00140
001400         10  WS-TC-ID                  PIC 9(09).                TAB00150
001500         10  WS-TC-USER-ID             PIC 9(09).                TAB00160
001600         10  WS-TC-FECHA-ALTA          PIC 9(08).                TAB00170
001700         10  WS-TC-HORA-ALTA           PIC 9(06).                TAB00180
001800         10  WS-TC-ESTADO              PIC X(10).                TAB00190
001900             88  WS-TC-ACTIVO              VALUE 'ACTIVO    '.   TAB00200
002000             88  WS-TC-CERRADO             VALUE 'CERRADO   '.   TAB00210
002100         10  WS-TC-PCT-DESCUENTO       PIC S9(3)V99.             TAB00220
002200         10  WS-TC-TOTAL               PIC S9(8)V99.             TAB00230
002300         10  WS-TC-TOCADO              PIC X(01).                TAB00240
002400             88  WS-TC-FUE-TOCADO          VALUE 'S'.             TAB00250
002450     05  FILLER                        PIC X(01).                TAB00255
002500*-----------------------------------------------------------------TAB00260
002600 01  WS-TABLA-ITEMS.                                             TAB00270
002700     05  WS-TI-CANT                    PIC 9(5) COMP.            TAB00280
002800     05  WS-TI-ENTRADA OCCURS 2000 TIMES                         TAB00290
002900             INDEXED BY WS-IX-ITEM.                              TAB00300
003000         10  WS-TI-ID                  PIC 9(09).                TAB00310
003100         10  WS-TI-CART-ID             PIC 9(09).                TAB00320
003200         10  WS-TI-PRODUCT-ID          PIC 9(09).                TAB00330
003300         10  WS-TI-PRODUCT-NAME        PIC X(50).                TAB00340
003400         10  WS-TI-PRECIO              PIC S9(8)V99.             TAB00350
003500         10  WS-TI-CANT-PROD           PIC 9(05).                TAB00360
003600         10  WS-TI-SUBTOTAL            PIC S9(8)V99.             TAB00370
003700         10  WS-TI-ACTIVO              PIC X(01).                TAB00380
003800             88  WS-TI-ESTA-ACTIVO         VALUE 'S'.             TAB00390
003850     05  FILLER                        PIC X(01).                TAB00395
003900*-----------------------------------------------------------------TAB00400
