000100 IDENTIFICATION DIVISION.                                        CLK00010
000200*-----------------------------------------------------------------CLK00020
000300 PROGRAM-ID.    CARLOOK.                                         CLK00030
000400 AUTHOR.        R. BALSIMELLI GARCIA.                             CLK00040
000500 INSTALLATION.  GRUPO 1 - SISTEMAS DE VENTAS.                     CLK00060
000600 DATE-WRITTEN.  14/11/1993.                                       CLK00070
000700 DATE-COMPILED.                                                   CLK00080
000800 SECURITY.      USO INTERNO - AREA DE SISTEMAS.                   CLK00090
000900*-----------------------------------------------------------------CLK00100
001000*    C A R L O O K                                               CLK00110
001100*    BUSQUEDAS SOBRE LAS TABLAS EN MEMORIA DEL MAESTRO DE         CLK00120
001200*    CARRITOS Y DEL MAESTRO DE ITEMS. SE INVOCA DESDE CARPROC1    CLK00130
001300*    UNA VEZ POR CADA TRANSACCION PARA LOCALIZAR EL CARRITO       CLK00140
001400*    ACTIVO DE UN CLIENTE, UBICAR UN ITEM DENTRO DE UN CARRITO,   CLK00150
001500*    CONTAR LOS ITEMS DE UN CARRITO O SUMAR LAS CANTIDADES.       CLK00160
001600*-----------------------------------------------------------------CLK00170
001700*    REGISTRO DE CAMBIOS                                         CLK00180
001800*-----------------------------------------------------------------CLK00190
001900*    FECHA     INICIALES  TICKET      DESCRIPCION                CLK00200
002000*    --------  ---------  ----------  ----------------------------CLK00210
002100*    14/11/93  RBG        TP1-G1      ALTA ORIGINAL COMO MAESTARJ CLK00220
002200*                                     (LECTURA VSAM DEL MAESTRO   CLK00230
002300*                                     DE TARJETAS POR NUMERO).    CLK00240
002400*    28/11/93  CP         TP1-G1      AGREGADOS LOS CODIGOS DE    CLK00250
002500*                                     ERROR DE CLAVE INVALIDA,    CLK00260
002600*                                     DUPLICADA Y NO ENCONTRADA.  CLK00270
002700*    19/12/98  SU         Y2K-118     REVISION GENERAL POR Y2K,   CLK00280
002800*                                     SIN IMPACTO EN ESTE MODULO. CLK00290
002900*    09/08/26  MCL        PR-4471     REESCRITO COMO CARLOOK:     CLK00300
003000*                                     DEJA DE LEER EL VSAM DE     CLK00310
003100*                                     TARJETAS Y PASA A BUSCAR    CLK00320
003200*                                     SOBRE LAS TABLAS EN         CLK00330
003300*                                     MEMORIA DE CARRITOS E ITEMS CLK00340
003400*                                     DEL LOTE DE CARRITOS.       CLK00350
003500*    10/08/26  MCL        PR-4471     AGREGADAS LAS OPERACIONES   CLK00360
003600*                                     ITEM-CONT E ITEM-SUMA QUE   CLK00370
003700*                                     ANTES NO EXISTIAN.          CLK00380
003800*-----------------------------------------------------------------CLK00390
003900 ENVIRONMENT DIVISION.                                           CLK00400
004000 CONFIGURATION SECTION.                                          CLK00410
004100 SPECIAL-NAMES.                                                  CLK00420
004200     C01 IS TOP-OF-FORM.                                          CLK00430
004300*-----------------------------------------------------------------CLK00440
004400 DATA DIVISION.                                                  CLK00450
004500*-----------------------------------------------------------------CLK00460
004600 WORKING-STORAGE SECTION.                                        CLK00470
004700 01  WS-VAR-AUX.                                                 CLK00480
004800     05  WS-OPER-VALIDA                PIC X(01) VALUE 'S'.      CLK00490
004900         88  WS-OPERACION-VALIDA           VALUE 'S'.             CLK00500
005000     05  FILLER                        PIC X(01).                CLK00510
005020*-----------------------------------------------------------------CLK00515
005030*    REDEFINICION PARA PODER MOVER LAS DOS POSICIONES DE UN SOLO CLK00516
005040*    SAQUE (USADA EN LAS TRAZAS DE DIAGNOSTICO).                 CLK00517
005050*-----------------------------------------------------------------CLK00518
005060 01  WS-VAR-AUX-ALT REDEFINES WS-VAR-AUX.                        CLK00519
005070     05  WS-VAR-AUX-PAR                PIC X(02).                CLK00519B
005090*-----------------------------------------------------------------CLK00520
005100 LINKAGE SECTION.                                                CLK00530
005200 01  LK-PARM-BUSQUEDA.                                           CLK00540
005300     05  LK-OPER                       PIC X(10).                CLK00550
005400         88  LK-OP-CARRO-ACTIVO            VALUE 'CARRO-ACT '.   CLK00560
005500         88  LK-OP-BUSCAR-ITEM             VALUE 'ITEM-BUSC '.   CLK00570
005600         88  LK-OP-CONTAR-ITEMS            VALUE 'ITEM-CONT '.   CLK00580
005700         88  LK-OP-SUMAR-CANTIDAD          VALUE 'ITEM-SUMA '.   CLK00590
005800     05  LK-PAR-USER-ID                PIC 9(09).                CLK00600
005900     05  LK-PAR-CART-ID                PIC 9(09).                CLK00610
006000     05  LK-PAR-PRODUCT-ID             PIC 9(09).                CLK00620
006025     05  FILLER                        PIC X(01).                CLK00621
006050*-----------------------------------------------------------------CLK00625
006060*    REDEFINICION DE LA CLAVE DE BUSQUEDA COMO UNA SOLA CADENA,   CLK00626
006070*    USADA SOLO PARA TRAZAS DE DIAGNOSTICO (DISPLAY).            CLK00627
006080*-----------------------------------------------------------------CLK00628
006090 01  LK-CLAVE-BUSQUEDA-ALT REDEFINES LK-PARM-BUSQUEDA.           CLK00629
006095     05  LK-CLAVE-TEXTO                PIC X(38).                CLK00631
006100*-----------------------------------------------------------------CLK00700
006150 01  LK-RESULTADO.                                               CLK00630
006200     05  LK-RES-INDICE             PIC 9(5) COMP.                CLK00640
006300     05  LK-RES-ENCONTRADO         PIC X(01).                    CLK00650
006400         88  LK-SI-ENCONTRADO          VALUE 'S'.                 CLK00660
006500         88  LK-NO-ENCONTRADO          VALUE 'N'.                 CLK00670
006600     05  LK-RES-CANT-ITEMS         PIC 9(05).                    CLK00680
006700     05  LK-RES-SUMA-CANTIDAD      PIC 9(07).                    CLK00690
006720     05  FILLER                        PIC X(01).                CLK00691
006750*-----------------------------------------------------------------CLK00695
006760*    REDEFINICION DEL RESULTADO PARA PODER MOVERLO DE UNA SOLA    CLK00696
006770*    VEZ A UNA LINEA DE DIAGNOSTICO (DISPLAY).                    CLK00697
006780*-----------------------------------------------------------------CLK00698
006790 01  LK-RESULTADO-ALT REDEFINES LK-RESULTADO.                    CLK00699
006800     05  LK-RESULTADO-TEXTO            PIC X(18).                CLK00701
006850*-----------------------------------------------------------------CLK00702
006900 COPY TABLAS.                                                    CLK00710
007000*-----------------------------------------------------------------CLK00720
007100 PROCEDURE DIVISION USING LK-PARM-BUSQUEDA, LK-RESULTADO,        CLK00730
007200                          WS-TABLA-CARROS, WS-TABLA-ITEMS.       CLK00740
007300*-----------------------------------------------------------------CLK00750
007400     PERFORM 1000-INICIAR-BUSQUEDA                               CLK00760
007500        THRU 1000-INICIAR-BUSQUEDA-FIN.                          CLK00770
007600                                                                  CLK00780
007700     PERFORM 2000-DESPACHAR-OPERACION                            CLK00790
007800        THRU 2000-DESPACHAR-OPERACION-FIN.                       CLK00800
007900                                                                  CLK00810
008000     EXIT PROGRAM.                                                CLK00820
008100*-----------------------------------------------------------------CLK00830
008200 1000-INICIAR-BUSQUEDA.                                           CLK00840
008300     INITIALIZE LK-RESULTADO.                                     CLK00850
008400     SET LK-NO-ENCONTRADO TO TRUE.                                CLK00860
008500                                                                  CLK00870
008600 1000-INICIAR-BUSQUEDA-FIN.                                       CLK00880
008700     EXIT.                                                        CLK00890
008800*-----------------------------------------------------------------CLK00900
008900 2000-DESPACHAR-OPERACION.                                        CLK00910
009000     EVALUATE TRUE                                                CLK00920
009100         WHEN LK-OP-CARRO-ACTIVO                                  CLK00930
009200              PERFORM 2100-BUSCAR-CARRO-ACTIVO                   CLK00940
009300                 THRU 2100-BUSCAR-CARRO-ACTIVO-FIN                CLK00950
009400         WHEN LK-OP-BUSCAR-ITEM                                   CLK00960
009500              PERFORM 2200-BUSCAR-ITEM                            CLK00970
009600                 THRU 2200-BUSCAR-ITEM-FIN                        CLK00980
009700         WHEN LK-OP-CONTAR-ITEMS                                  CLK00990
009800              PERFORM 2300-CONTAR-ITEMS                           CLK01000
009900                 THRU 2300-CONTAR-ITEMS-FIN                       CLK01010
010000         WHEN LK-OP-SUMAR-CANTIDAD                                CLK01020
010100              PERFORM 2400-SUMAR-CANTIDADES                       CLK01030
010200                 THRU 2400-SUMAR-CANTIDADES-FIN                   CLK01040
010300         WHEN OTHER                                               CLK01050
010400              DISPLAY 'CARLOOK: OPERACION DESCONOCIDA: ' LK-OPER CLK01060
010500     END-EVALUATE.                                                CLK01070
010600                                                                  CLK01080
010700 2000-DESPACHAR-OPERACION-FIN.                                    CLK01090
010800     EXIT.                                                        CLK01100
010900*-----------------------------------------------------------------CLK01110
011000 2100-BUSCAR-CARRO-ACTIVO.                                        CLK01120
011100*    RECORRE LA TABLA DE CARRITOS BUSCANDO EL CARRITO ACTIVO      CLK01130
011200*    DEL CLIENTE LK-PAR-USER-ID. A LO SUMO HAY UNO.               CLK01140
011300*-----------------------------------------------------------------CLK01150
011400     PERFORM 2110-BUSCAR-CARRO-ACTIVO-1                          CLK01160
011500        THRU 2110-BUSCAR-CARRO-ACTIVO-1-FIN                      CLK01170
011600          VARYING WS-IX-CARRO FROM 1 BY 1                         CLK01180
011700            UNTIL WS-IX-CARRO > WS-TC-CANT                        CLK01190
011800               OR LK-SI-ENCONTRADO.                                CLK01200
011900                                                                  CLK01210
012000 2100-BUSCAR-CARRO-ACTIVO-FIN.                                    CLK01220
012100     EXIT.                                                        CLK01230
012200*-----------------------------------------------------------------CLK01240
012300 2110-BUSCAR-CARRO-ACTIVO-1.                                      CLK01250
012400     IF WS-TC-USER-ID (WS-IX-CARRO) = LK-PAR-USER-ID              CLK01260
012500        AND WS-TC-ACTIVO (WS-IX-CARRO)                            CLK01270
012600         SET LK-SI-ENCONTRADO  TO TRUE                            CLK01280
012700         SET LK-RES-INDICE     TO WS-IX-CARRO                     CLK01290
012800     END-IF.                                                      CLK01300
012900                                                                  CLK01310
013000 2110-BUSCAR-CARRO-ACTIVO-1-FIN.                                  CLK01320
013100     EXIT.                                                        CLK01330
013200*-----------------------------------------------------------------CLK01340
013300 2200-BUSCAR-ITEM.                                                CLK01350
013400*    RECORRE LA TABLA DE ITEMS BUSCANDO EL ITEM DEL CARRITO       CLK01360
013500*    LK-PAR-CART-ID CUYO PRODUCTO ES LK-PAR-PRODUCT-ID.           CLK01370
013600*-----------------------------------------------------------------CLK01380
013700     PERFORM 2210-BUSCAR-ITEM-1                                  CLK01390
013800        THRU 2210-BUSCAR-ITEM-1-FIN                              CLK01400
013900          VARYING WS-IX-ITEM FROM 1 BY 1                          CLK01410
014000            UNTIL WS-IX-ITEM > WS-TI-CANT                         CLK01420
014100               OR LK-SI-ENCONTRADO.                                CLK01430
014200                                                                  CLK01440
014300 2200-BUSCAR-ITEM-FIN.                                            CLK01450
014400     EXIT.                                                        CLK01460
014500*-----------------------------------------------------------------CLK01470
014600 2210-BUSCAR-ITEM-1.                                              CLK01480
014700     IF WS-TI-CART-ID (WS-IX-ITEM) = LK-PAR-CART-ID               CLK01490
014800        AND WS-TI-PRODUCT-ID (WS-IX-ITEM) = LK-PAR-PRODUCT-ID     CLK01500
014900        AND WS-TI-ESTA-ACTIVO (WS-IX-ITEM)                        CLK01510
015000         SET LK-SI-ENCONTRADO  TO TRUE                            CLK01520
015100         SET LK-RES-INDICE     TO WS-IX-ITEM                      CLK01530
015200     END-IF.                                                      CLK01540
015300                                                                  CLK01550
015400 2210-BUSCAR-ITEM-1-FIN.                                          CLK01560
015500     EXIT.                                                        CLK01570
015600*-----------------------------------------------------------------CLK01580
015700 2300-CONTAR-ITEMS.                                                CLK01590
015800*    CUENTA LOS ITEMS VIGENTES DEL CARRITO LK-PAR-CART-ID.        CLK01600
015900*-----------------------------------------------------------------CLK01610
016000     PERFORM 2310-CONTAR-ITEMS-1                                 CLK01620
016100        THRU 2310-CONTAR-ITEMS-1-FIN                             CLK01630
016200          VARYING WS-IX-ITEM FROM 1 BY 1                          CLK01640
016300            UNTIL WS-IX-ITEM > WS-TI-CANT.                        CLK01650
016400                                                                  CLK01660
016500 2300-CONTAR-ITEMS-FIN.                                           CLK01670
016600     EXIT.                                                        CLK01680
016700*-----------------------------------------------------------------CLK01690
016800 2310-CONTAR-ITEMS-1.                                             CLK01700
016900     IF WS-TI-CART-ID (WS-IX-ITEM) = LK-PAR-CART-ID               CLK01710
017000        AND WS-TI-ESTA-ACTIVO (WS-IX-ITEM)                        CLK01720
017100         ADD 1 TO LK-RES-CANT-ITEMS                               CLK01730
017200         SET LK-SI-ENCONTRADO TO TRUE                             CLK01740
017300     END-IF.                                                      CLK01750
017400                                                                  CLK01760
017500 2310-CONTAR-ITEMS-1-FIN.                                         CLK01770
017600     EXIT.                                                        CLK01780
017700*-----------------------------------------------------------------CLK01790
017800 2400-SUMAR-CANTIDADES.                                           CLK01800
017900*    SUMA LAS CANTIDADES DE LOS ITEMS VIGENTES DEL CARRITO        CLK01810
018000*    LK-PAR-CART-ID.                                              CLK01820
018100*-----------------------------------------------------------------CLK01830
018200     PERFORM 2410-SUMAR-CANTIDADES-1                              CLK01840
018300        THRU 2410-SUMAR-CANTIDADES-1-FIN                         CLK01850
018400          VARYING WS-IX-ITEM FROM 1 BY 1                          CLK01860
018500            UNTIL WS-IX-ITEM > WS-TI-CANT.                        CLK01870
018600                                                                  CLK01880
018700 2400-SUMAR-CANTIDADES-FIN.                                       CLK01890
018800     EXIT.                                                        CLK01900
018900*-----------------------------------------------------------------CLK01910
019000 2410-SUMAR-CANTIDADES-1.                                         CLK01920
019100     IF WS-TI-CART-ID (WS-IX-ITEM) = LK-PAR-CART-ID               CLK01930
019200        AND WS-TI-ESTA-ACTIVO (WS-IX-ITEM)                        CLK01940
019300         ADD WS-TI-CANT-PROD (WS-IX-ITEM)                         CLK01950
019400                              TO LK-RES-SUMA-CANTIDAD             CLK01960
019500         SET LK-SI-ENCONTRADO TO TRUE                             CLK01970
019600     END-IF.                                                      CLK01980
019700                                                                  CLK01990
019800 2410-SUMAR-CANTIDADES-1-FIN.                                     CLK02000
019900     EXIT.                                                        CLK02010
020000*-----------------------------------------------------------------CLK02020
020100 END PROGRAM CARLOOK.                                            CLK02030
