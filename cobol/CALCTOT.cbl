000100 IDENTIFICATION DIVISION.                                        CLT00010
000200*-----------------------------------------------------------------CLT00020
000300 PROGRAM-ID.    CALCTOT.                                         CLT00030
000400 AUTHOR.        M. CARDOZO LESCANO.                              CLT00040
000500 INSTALLATION.  GRUPO 1 - SISTEMAS DE VENTAS.                     CLT00060
000600 DATE-WRITTEN.  04/10/1993.                                       CLT00070
000700 DATE-COMPILED.                                                   CLT00080
000800 SECURITY.      USO INTERNO - AREA DE SISTEMAS.                   CLT00090
000900*-----------------------------------------------------------------CLT00100
001000*    C A L C T O T                                               CLT00110
001100*    CALCULA EL DESCUENTO Y EL TOTAL DE UN CARRITO A PARTIR DEL   CLT00120
001200*    SUBTOTAL DE SUS ITEMS Y DEL PORCENTAJE DE DESCUENTO VIGENTE. CLT00130
001300*    SE INVOCA DESDE CARPROC1 DESPUES DE CADA ALTA/BAJA/CAMBIO    CLT00140
001400*    DE ITEM DEL CARRITO (ADD/UPDQTY/REMOVE/EMPTY) Y TAMBIEN AL   CLT00150
001500*    ARMAR LA LINEA DE RESUMEN (TOTAL-SUMMARY).                   CLT00160
001600*-----------------------------------------------------------------CLT00170
001700*    REGISTRO DE CAMBIOS                                         CLT00180
001800*-----------------------------------------------------------------CLT00190
001900*    FECHA     INICIALES  TICKET      DESCRIPCION                CLT00200
002000*    --------  ---------  ----------  ----------------------------CLT00210
002100*    04/10/93  RBG/CP     TP1-G1      ALTA ORIGINAL COMO          CLT00220
002200*                                     CLVALFEC (VALIDAR FECHA DE  CLT00230
002300*                                     CONSUMO DE TARJETA).        CLT00240
002400*    14/11/93  NB         TP2-G1      SE INCORPORA A LA CADENA    CLT00250
002500*                                     DE CONSUMOS DE TARJETA.     CLT00260
002600*    23/12/98  RGA        Y2K-118     REVISION DE FECHAS A 4      CLT00270
002700*                                     DIGITOS DE ANIO (Y2K).      CLT00280
002800*    09/08/26  MCL        PR-4471     REESCRITO COMO CALCTOT:     CLT00290
002900*                                     YA NO VALIDA FECHAS, AHORA  CLT00300
003000*                                     CALCULA DESCUENTO Y TOTAL   CLT00310
003100*                                     DE CARRITO PARA EL LOTE DE  CLT00320
003200*                                     CARRITOS DE COMPRA.         CLT00330
003300*    09/08/26  MCL        PR-4471     REDONDEO HALF-UP DEL MONTO  CLT00340
003400*                                     DE DESCUENTO, SEGUN REGLA   CLT00350
003500*                                     DE NEGOCIO VIGENTE.         CLT00360
003600*-----------------------------------------------------------------CLT00370
003700 ENVIRONMENT DIVISION.                                           CLT00380
003800 CONFIGURATION SECTION.                                          CLT00390
003900 SPECIAL-NAMES.                                                  CLT00400
004000     C01 IS TOP-OF-FORM.                                          CLT00410
004100*-----------------------------------------------------------------CLT00420
004200 DATA DIVISION.                                                  CLT00430
004300*-----------------------------------------------------------------CLT00440
004400 WORKING-STORAGE SECTION.                                        CLT00450
004500 01  WS-VAR-AUX.                                                 CLT00460
004600     05  WS-CALCULO-OK                 PIC X(01) VALUE 'S'.      CLT00470
004700         88  CALCULO-VALIDO                VALUE 'S'.             CLT00480
004800         88  CALCULO-INVALIDO              VALUE 'N'.             CLT00490
004810     05  FILLER                        PIC X(01).                CLT00495
004900 77  WS-PCT-CIEN                       PIC 9(03) COMP VALUE 100. CLT00500
004910*-----------------------------------------------------------------CLT00501
004920*    REDEFINICION PARA LAS TRAZAS DE DIAGNOSTICO (DISPLAY) DEL   CLT00502
004930*    INDICADOR DE CALCULO VALIDO/INVALIDO.                       CLT00503
004940*-----------------------------------------------------------------CLT00504
004950 01  WS-VAR-AUX-ALT REDEFINES WS-VAR-AUX.                        CLT00505
004960     05  WS-VAR-AUX-PAR                PIC X(02).                CLT00506
005000*-----------------------------------------------------------------CLT00510
005100 LINKAGE SECTION.                                                CLT00520
005200 01  LK-CALC-TOTAL.                                              CLT00530
005300     05  LK-CALC-ENTRADA.                                        CLT00540
005400         10  LK-CALC-SUBTOTAL          PIC S9(8)V99.             CLT00550
005500         10  LK-CALC-PCT-DESCUENTO     PIC S9(3)V99.             CLT00560
005510*-----------------------------------------------------------------CLT00561
005520*    REDEFINICION DEL AREA DE ENTRADA COMO UN SOLO NUMERO PARA   CLT00562
005530*    LAS TRAZAS DE DIAGNOSTICO (DISPLAY) DEL SUBTOTAL Y EL       CLT00563
005540*    PORCENTAJE RECIBIDOS.                                       CLT00564
005550*-----------------------------------------------------------------CLT00565
005560     05  LK-CALC-ENTRADA-ALT REDEFINES LK-CALC-ENTRADA.          CLT00566
005570         10  LK-CALC-ENTRADA-TEXTO     PIC X(15).                CLT00567
005600     05  LK-CALC-SALIDA.                                         CLT00570
005700         10  LK-CALC-DESCUENTO-AMT     PIC S9(8)V99.             CLT00580
005800         10  LK-CALC-TOTAL-FINAL       PIC S9(8)V99.             CLT00590
005810*-----------------------------------------------------------------CLT00591
005820*    REDEFINICION DEL AREA DE SALIDA COMO UN SOLO NUMERO PARA    CLT00592
005830*    LAS TRAZAS DE DIAGNOSTICO (DISPLAY) DEL DESCUENTO Y EL      CLT00593
005840*    TOTAL CALCULADOS.                                           CLT00594
005850*-----------------------------------------------------------------CLT00595
005860     05  LK-CALC-SALIDA-ALT REDEFINES LK-CALC-SALIDA.            CLT00596
005870         10  LK-CALC-SALIDA-TEXTO      PIC X(20).                CLT00597
005880     05  FILLER                        PIC X(01).                CLT00598
005950*-----------------------------------------------------------------CLT00600
006000 PROCEDURE DIVISION USING LK-CALC-TOTAL.                         CLT00610
006100*-----------------------------------------------------------------CLT00620
006200     PERFORM 1000-INICIAR-CALCULO                                CLT00630
006300        THRU 1000-INICIAR-CALCULO-FIN.                           CLT00640
006400                                                                  CLT00650
006500     PERFORM 2000-CALCULAR-DESCUENTO                             CLT00660
006600        THRU 2000-CALCULAR-DESCUENTO-FIN.                        CLT00670
006700                                                                  CLT00680
006800     PERFORM 2100-CALCULAR-TOTAL                                 CLT00690
006900        THRU 2100-CALCULAR-TOTAL-FIN.                            CLT00700
007000                                                                  CLT00710
007100     EXIT PROGRAM.                                                CLT00720
007200*-----------------------------------------------------------------CLT00730
007300 1000-INICIAR-CALCULO.                                            CLT00740
007400*    LIMPIAMOS EL AREA DE SALIDA ANTES DE CALCULAR, PARA NO       CLT00750
007500*    ARRASTRAR VALORES DE UN CARRITO AL SIGUIENTE.                CLT00760
007600*-----------------------------------------------------------------CLT00770
007700     INITIALIZE LK-CALC-SALIDA.                                  CLT00780
007800                                                                  CLT00790
007900 1000-INICIAR-CALCULO-FIN.                                       CLT00800
008000     EXIT.                                                        CLT00810
008100*-----------------------------------------------------------------CLT00820
008200 2000-CALCULAR-DESCUENTO.                                         CLT00830
008300*    MONTO DE DESCUENTO = SUBTOTAL * PORCENTAJE / 100, CON        CLT00840
008400*    REDONDEO HALF-UP A DOS DECIMALES (UNICO PUNTO DE REDONDEO    CLT00850
008500*    DE TODO EL PROCESO DE CARRITOS).                             CLT00860
008600*-----------------------------------------------------------------CLT00870
008700     COMPUTE LK-CALC-DESCUENTO-AMT ROUNDED =                      CLT00880
008800             LK-CALC-SUBTOTAL * LK-CALC-PCT-DESCUENTO             CLT00890
008900                                    / WS-PCT-CIEN.                CLT00900
009000                                                                  CLT00910
009100 2000-CALCULAR-DESCUENTO-FIN.                                      CLT00920
009200     EXIT.                                                        CLT00930
009300*-----------------------------------------------------------------CLT00940
009400 2100-CALCULAR-TOTAL.                                             CLT00950
009500*    TOTAL = SUBTOTAL MENOS EL MONTO DE DESCUENTO YA REDONDEADO.   CLT00960
009600*-----------------------------------------------------------------CLT00970
009700     SUBTRACT LK-CALC-DESCUENTO-AMT FROM LK-CALC-SUBTOTAL          CLT00980
009800              GIVING LK-CALC-TOTAL-FINAL.                        CLT00990
009900                                                                  CLT01000
010000 2100-CALCULAR-TOTAL-FIN.                                          CLT01010
010100     EXIT.                                                        CLT01020
010200*-----------------------------------------------------------------CLT01030
010300 END PROGRAM CALCTOT.                                            CLT01040
