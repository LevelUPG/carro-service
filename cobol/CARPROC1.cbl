000100 IDENTIFICATION DIVISION.                                         CPR00010
000200*-----------------------------------------------------------------CPR00020
000300 PROGRAM-ID.    CARPROC1.                                         CPR00030
000400 AUTHOR.        R. BALSIMELLI GARCIA.                             CPR00040
000500 INSTALLATION.  GRUPO 1 - SISTEMAS DE VENTAS.                     CPR00050
000600 DATE-WRITTEN.  14/11/1993.                                       CPR00060
000700 DATE-COMPILED.                                                   CPR00070
000800 SECURITY.      USO INTERNO - AREA DE SISTEMAS.                   CPR00080
000900*-----------------------------------------------------------------CPR00090
001000*    C A R P R O C 1                                              CPR00100
001100*    PROCESO BATCH DE CARRITOS DE COMPRA (CARRO-SERVICE).         CPR00110
001200*    LEE EL ARCHIVO DE TRANSACCIONES (ALTA/BAJA/MODIFICACION DE   CPR00120
001300*    ITEMS, VACIADO Y CIERRE DE CARRITO) Y LO APLICA CONTRA EL    CPR00130
001400*    MAESTRO DE CARRITOS Y EL MAESTRO DE ITEMS, DEJANDO AMBOS     CPR00140
001500*    MAESTROS ACTUALIZADOS Y UN REPORTE DE RESUMEN POR CARRITO    CPR00150
001600*    TOCADO, MAS LOS TOTALES DE CONTROL DEL LOTE.                 CPR00160
001700*-----------------------------------------------------------------CPR00170
001800*    REGISTRO DE CAMBIOS                                          CPR00180
001900*-----------------------------------------------------------------CPR00190
002000*    FECHA     INICIALES  TICKET      DESCRIPCION                 CPR00200
002100*    --------  ---------  ----------  ----------------------------CPR00210
002200*    14/11/93  RBG/CP     TP2-G1      ALTA ORIGINAL COMO          CPR00220
002300*                                     TP02EJ01 (RESUMEN MENSUAL   CPR00230
002400*                                     DE CONSUMOS DE TARJETA DE   CPR00240
002500*                                     CREDITO).                   CPR00250
002600*    17/11/93  NB         TP2-G1      AGREGADO EL DESCUENTO Y EL  CPR00260
002700*                                     CORTE POR CAMBIO DE TARJETA.CPR00270
002800*    20/11/93  RGA        TP2-G1      AGREGADO EL ARCHIVO DE      CPR00280
002900*                                     ERRORES DE VALIDACION.      CPR00290
003000*    18/11/93  SU         TP2-G1      REVISION DEL ARMADO DEL     CPR00300
003100*                                     DETALLE DE CONSUMOS.        CPR00310
003200*    23/12/98  RGA        Y2K-118     REVISION DE FECHAS A 4      CPR00320
003300*                                     DIGITOS DE ANIO (Y2K).      CPR00330
003400*    09/08/26  MCL        PR-4471     REESCRITO COMO CARPROC1:    CPR00340
003500*                                     DEJA DE SER EL RESUMEN DE   CPR00350
003600*                                     TARJETA Y PASA A SER EL     CPR00360
003700*                                     PROCESO BATCH DE CARRITOS   CPR00370
003800*                                     DE COMPRA. SE QUITAN EL     CPR00380
003900*                                     CAMBIO DE MONEDA, EL PAGO   CPR00390
004000*                                     MINIMO Y EL ARCHIVO DE      CPR00400
004100*                                     ERRORES DE VALIDACION.      CPR00410
004200*    10/08/26  MCL        PR-4471     AGREGADAS LAS TABLAS EN     CPR00420
004300*                                     MEMORIA DE CARRITOS E       CPR00430
004400*                                     ITEMS Y EL DESCUENTO        CPR00440
004500*                                     INSTITUCIONAL CONFIGURABLE. CPR00450
004600*    11/08/26  MCL        PR-4471     AGREGADA LA ACCION TOTAL    CPR00460
004700*                                     (RESUMEN INMEDIATO) Y LOS   CPR00470
004800*                                     TOTALES DE CONTROL DEL LOTE.CPR00480
004810*    12/08/26  MCL        PR-4488     CORREGIDO 2360-EMITIR-      CPR00490
004820*                                     RESUMEN-INMEDIATO: DEJABA   CPR00500
004830*                                     EL CARRITO EN TOCADO='S'    CPR00510
004840*                                     DESPUES DE LA ACCION TOTAL, CPR00520
004850*                                     POR LO QUE 3320-EMITIR-     CPR00530
004860*                                     RESUMEN-1 VOLVIA A EMITIR   CPR00540
004870*                                     EL RESUMEN DE ESE CARRITO   CPR00550
004880*                                     AL CIERRE DEL LOTE Y        CPR00560
004890*                                     DUPLICABA SU TOTAL EN EL    CPR00570
004900*                                     GRAN TOTAL DE CONTROL.      CPR00580
004910*    13/08/26  MCL        PR-4489     IMPLEMENTADO EL RECHAZO DE  CPR00590
004920*                                     EMPTY/CLOSE CONTRA UN       CPR00600
004930*                                     CARRITO RECIEN CREADO EN EL CPR00610
004940*                                     MISMO LOTE (EL CARRITO      CPR00620
004950*                                     ACTIVO DEBE EXISTIR DE      CPR00630
004960*                                     ANTES; SI NO, SE RECHAZA LA CPR00640
004970*                                     TRANSACCION). SE USA LA     CPR00650
004980*                                     BANDERA WS-CARRO-FUE-CREADO CPR00660
004990*                                     QUE YA EXISTIA PERO NO SE   CPR00670
005000*                                     CONSULTABA EN NINGUN LADO.  CPR00680
005010*    13/08/26  MCL        PR-4489     AMPLIADOS LOS COMENTARIOS   CPR00690
005020*                                     DE LOS PARRAFOS DE PROCESO  CPR00700
005030*                                     (2000-2500, 3000-3400) PARA CPR00710
005040*                                     DEJAR CONSTANCIA DE LAS     CPR00720
005050*                                     REGLAS DE NEGOCIO QUE       CPR00730
005060*                                     APLICA CADA UNO.            CPR00740
005070*-----------------------------------------------------------------CPR00750
005080 ENVIRONMENT DIVISION.                                            CPR00760
005100 CONFIGURATION SECTION.                                           CPR00770
005200 SPECIAL-NAMES.                                                   CPR00780
005300     C01 IS TOP-OF-FORM.                                          CPR00790
005800*-----------------------------------------------------------------CPR00800
005900 INPUT-OUTPUT SECTION.                                            CPR00810
006000 FILE-CONTROL.                                                    CPR00820
006100     SELECT ENT-TRANSACCIONES                                     CPR00830
006200         ASSIGN TO CARTTRAN                                       CPR00840
006300         ORGANIZATION IS LINE SEQUENTIAL                          CPR00850
006400         FILE STATUS IS FS-TRANSACC.                              CPR00860
006500*-----------------------------------------------------------------CPR00870
006600     SELECT CARRO-MAESTRO                                         CPR00880
006700         ASSIGN TO CARTMAST                                       CPR00890
006800         ORGANIZATION IS LINE SEQUENTIAL                          CPR00900
006900         FILE STATUS IS FS-CARROMAE.                              CPR00910
007000*-----------------------------------------------------------------CPR00920
007100     SELECT ITEM-MAESTRO                                          CPR00930
007200         ASSIGN TO ITEMMAST                                       CPR00940
007300         ORGANIZATION IS LINE SEQUENTIAL                          CPR00950
007400         FILE STATUS IS FS-ITEMMAE.                               CPR00960
007500*-----------------------------------------------------------------CPR00970
007600     SELECT SAL-RESUMEN                                           CPR00980
007700         ASSIGN TO SUMRPT                                         CPR00990
007800         ORGANIZATION IS LINE SEQUENTIAL                          CPR01000
007900         FILE STATUS IS FS-SALRESU.                               CPR01010
008000*-----------------------------------------------------------------CPR01020
008100 DATA DIVISION.                                                   CPR01030
008200*-----------------------------------------------------------------CPR01040
008300 FILE SECTION.                                                    CPR01050
008400*-----------------------------------------------------------------CPR01060
008500 FD  ENT-TRANSACCIONES.                                           CPR01070
008600     COPY TRANS.                                                  CPR01080
008700*-----------------------------------------------------------------CPR01090
008800 FD  CARRO-MAESTRO.                                               CPR01100
008900     COPY CARMAE.                                                 CPR01110
009000*-----------------------------------------------------------------CPR01120
009100 FD  ITEM-MAESTRO.                                                CPR01130
009200     COPY ITEMMAE.                                                CPR01140
009300*-----------------------------------------------------------------CPR01150
009400 FD  SAL-RESUMEN.                                                 CPR01160
009500 01  WS-SAL-RESUMEN-REG                PIC X(80).                 CPR01170
009600*-----------------------------------------------------------------CPR01180
009700 WORKING-STORAGE SECTION.                                         CPR01190
009800*-----------------------------------------------------------------CPR01200
009900*    FORMATO DE LAS LINEAS DEL REPORTE DE RESUMEN                 CPR01210
010000*-----------------------------------------------------------------CPR01220
010100     COPY RESUMEN.                                                CPR01230
010200*-----------------------------------------------------------------CPR01240
010300*    TABLAS EN MEMORIA DE CARRITOS E ITEMS                        CPR01250
010400*-----------------------------------------------------------------CPR01260
010500     COPY TABLAS.                                                 CPR01270
010600*-----------------------------------------------------------------CPR01280
010700*    VARIABLES DE FILE STATUS                                     CPR01290
010800*-----------------------------------------------------------------CPR01300
010900 01  FS-STATUS.                                                   CPR01310
011000     05  FS-TRANSACC                   PIC X(02).                 CPR01320
011100         88  FS-TRANSACC-OK                VALUE '00'.            CPR01330
011200         88  FS-TRANSACC-EOF               VALUE '10'.            CPR01340
011300         88  FS-TRANSACC-NFD               VALUE '35'.            CPR01350
011400     05  FS-CARROMAE                   PIC X(02).                 CPR01360
011500         88  FS-CARROMAE-OK                VALUE '00'.            CPR01370
011600         88  FS-CARROMAE-EOF               VALUE '10'.            CPR01380
011700         88  FS-CARROMAE-NFD               VALUE '35'.            CPR01390
011800     05  FS-ITEMMAE                    PIC X(02).                 CPR01400
011900         88  FS-ITEMMAE-OK                 VALUE '00'.            CPR01410
012000         88  FS-ITEMMAE-EOF                VALUE '10'.            CPR01420
012100         88  FS-ITEMMAE-NFD                VALUE '35'.            CPR01430
012200     05  FS-SALRESU                    PIC X(02).                 CPR01440
012300         88  FS-SALRESU-OK                 VALUE '00'.            CPR01450
012310     05  FILLER                        PIC X(01).                 CPR01460
012400*-----------------------------------------------------------------CPR01470
012500*    CONTADORES DE CONTROL DEL LOTE                               CPR01480
012600*-----------------------------------------------------------------CPR01490
012700 01  WS-CONTADORES.                                               CPR01500
012800     05  WS-CNT-TRN-LEIDAS             PIC 9(7) COMP.             CPR01510
012900     05  WS-CNT-CARROS-CREADOS         PIC 9(7) COMP.             CPR01520
013000     05  WS-CNT-ITEMS-AGREGADOS        PIC 9(7) COMP.             CPR01530
013100     05  WS-CNT-RECHAZADAS             PIC 9(7) COMP.             CPR01540
013200     05  WS-CNT-GRAN-TOTAL             PIC S9(09)V99.             CPR01550
013300     05  FILLER                        PIC X(01).                 CPR01560
013400*-----------------------------------------------------------------CPR01570
013500*    AREAS DE TRABAJO DEL PROCESO                                 CPR01580
013600*-----------------------------------------------------------------CPR01590
013700 01  WS-VARIABLES.                                                CPR01600
013800     05  WS-PCT-DESC-DEFECTO           PIC S9(3)V99 VALUE 20.00.  CPR01610
013900     05  WS-IX-CARRO-AUX               PIC 9(5) COMP.             CPR01620
014000     05  WS-IX-ITEM-AUX                PIC 9(5) COMP.             CPR01630
014100     05  WS-SIG-CART-ID                PIC 9(9) COMP VALUE ZERO.  CPR01640
014200     05  WS-SIG-ITEM-ID                PIC 9(9) COMP VALUE ZERO.  CPR01650
014300     05  WS-CARRO-FUE-CREADO           PIC X(01).                 CPR01660
014400         88  WS-CARRO-ES-NUEVO             VALUE 'S'.             CPR01670
014500     05  WS-TRN-ES-RECHAZO             PIC X(01).                 CPR01680
014600         88  WS-RECHAZAR-TRANSACCION       VALUE 'S'.             CPR01690
014700     05  FILLER                        PIC X(01).                 CPR01700
014800*-----------------------------------------------------------------CPR01710
014900*    REDEFINICION DEL PORCENTAJE DE DESCUENTO POR DEFECTO COMO    CPR01720
015000*    ENTERO/DECIMAL, USADA AL IMPRIMIR LOS MENSAJES DE APERTURA.  CPR01730
015100*-----------------------------------------------------------------CPR01740
015200 01  WS-PCT-DESC-DEFECTO-R REDEFINES WS-PCT-DESC-DEFECTO.         CPR01750
015300*    (SE RESERVA PARA FUTURAS VALIDACIONES DE RANGO DEL           CPR01760
015400*     PORCENTAJE CONFIGURADO; POR AHORA SOLO OCUPA EL AREA).      CPR01770
015500     05  FILLER                        PIC S9(3)V99.              CPR01780
015510*-----------------------------------------------------------------CPR01790
015520*    REDEFINICION DE LA FECHA DEL SISTEMA COMO UN SOLO NUMERO,    CPR01800
015530*    USADA PARA LAS TRAZAS DE DIAGNOSTICO (DISPLAY).              CPR01810
015540*-----------------------------------------------------------------CPR01820
015550 01  WS-FECHA-SISTEMA-ALT REDEFINES WS-FECHA-SISTEMA.             CPR01830
015560     05  WS-FEC-SIS-AAAAMMDD           PIC 9(08).                 CPR01840
015570*-----------------------------------------------------------------CPR01850
015580*    REDEFINICION DEL RESULTADO DE BUSQUEDA PARA PODER MOVERLO    CPR01860
015590*    DE UNA SOLA VEZ A UNA LINEA DE DIAGNOSTICO (DISPLAY).        CPR01870
015600*-----------------------------------------------------------------CPR01880
015610 01  WS-RESULTADO-BUSQUEDA-ALT REDEFINES WS-RESULTADO-BUSQUEDA.   CPR01890
015620     05  WS-RES-BUS-TEXTO              PIC X(18).                 CPR01900
015630*-----------------------------------------------------------------CPR01910
015700 01  WS-FECHA-HORA-SISTEMA.                                       CPR01920
015800     05  WS-FECHA-SISTEMA.                                        CPR01930
015900         10  WS-FEC-SIS-AAAA           PIC 9(04).                 CPR01940
016000         10  WS-FEC-SIS-MM             PIC 9(02).                 CPR01950
016100         10  WS-FEC-SIS-DD             PIC 9(02).                 CPR01960
016200     05  WS-HORA-SISTEMA.                                         CPR01970
016210         10  WS-HOR-SIS-HHMMSS.                                   CPR01980
016220             15  WS-HOR-SIS-HH         PIC 9(02).                 CPR01990
016230             15  WS-HOR-SIS-MM         PIC 9(02).                 CPR02000
016240             15  WS-HOR-SIS-SS         PIC 9(02).                 CPR02010
016600         10  WS-HOR-SIS-CENT           PIC 9(02).                 CPR02020
016700     05  WS-DIF-GMT                    PIC S9(4).                 CPR02030
016710     05  FILLER                        PIC X(01).                 CPR02040
016800*-----------------------------------------------------------------CPR02050
016900*    AREA DE COMUNICACION CON CARLOOK (BUSQUEDAS)                 CPR02060
017000*-----------------------------------------------------------------CPR02070
017100 01  WS-BUSQUEDA.                                                 CPR02080
017200     05  WS-BUS-OPER                   PIC X(10).                 CPR02090
017300     05  WS-BUS-USER-ID                PIC 9(09).                 CPR02100
017400     05  WS-BUS-CART-ID                PIC 9(09).                 CPR02110
017500     05  WS-BUS-PRODUCT-ID             PIC 9(09).                 CPR02120
017600     05  FILLER                        PIC X(01).                 CPR02130
017700 01  WS-RESULTADO-BUSQUEDA.                                       CPR02140
017800     05  WS-RES-BUS-INDICE             PIC 9(5) COMP.             CPR02150
017900     05  WS-RES-BUS-ENCONTRADO         PIC X(01).                 CPR02160
018000         88  WS-BUS-SI-ENCONTRO            VALUE 'S'.             CPR02170
018100         88  WS-BUS-NO-ENCONTRO            VALUE 'N'.             CPR02180
018200     05  WS-RES-BUS-CANT-ITEMS         PIC 9(05).                 CPR02190
018300     05  WS-RES-BUS-SUMA-CANT          PIC 9(07).                 CPR02200
018310     05  FILLER                        PIC X(01).                 CPR02210
018400*-----------------------------------------------------------------CPR02220
018500*    AREA DE COMUNICACION CON CALCTOT (TOTALES)                   CPR02230
018600*-----------------------------------------------------------------CPR02240
018700 01  WS-CALC-TOTAL.                                               CPR02250
018800     05  WS-CALC-ENTRADA.                                         CPR02260
018900         10  WS-CALC-SUBTOTAL          PIC S9(8)V99.              CPR02270
019000         10  WS-CALC-PCT-DESCUENTO     PIC S9(3)V99.              CPR02280
019100     05  WS-CALC-SALIDA.                                          CPR02290
019200         10  WS-CALC-DESCUENTO-AMT     PIC S9(8)V99.              CPR02300
019300         10  WS-CALC-TOTAL-FINAL       PIC S9(8)V99.              CPR02310
019310     05  FILLER                        PIC X(01).                 CPR02320
019400*-----------------------------------------------------------------CPR02330
019500 LINKAGE SECTION.                                                 CPR02340
019600*-----------------------------------------------------------------CPR02350
019700 PROCEDURE DIVISION.                                              CPR02360
019800*-----------------------------------------------------------------CPR02370
019900     PERFORM 1000-INICIAR-PROGRAMA                                CPR02380
020000        THRU 1000-INICIAR-PROGRAMA-FIN.                           CPR02390
020100                                                                  CPR02400
020200     PERFORM 2000-PROCESAR-PROGRAMA                               CPR02410
020300        THRU 2000-PROCESAR-PROGRAMA-FIN                           CPR02420
020400       UNTIL FS-TRANSACC-EOF.                                     CPR02430
020500                                                                  CPR02440
020600     PERFORM 3000-FINALIZAR-PROGRAMA                              CPR02450
020700        THRU 3000-FINALIZAR-PROGRAMA-FIN.                         CPR02460
020800                                                                  CPR02470
020900     STOP RUN.                                                    CPR02480
021000*-----------------------------------------------------------------CPR02490
021100 1000-INICIAR-PROGRAMA.                                           CPR02500
021110*    SECUENCIA DE ARRANQUE DEL LOTE: ABRE LOS ARCHIVOS, INICIALIZACPR02510
021120*    CONTADORES Y TABLAS, CARGA LOS DOS MAESTROS A MEMORIA Y DEJA CPR02520
021130*    LEIDA LA PRIMERA TRANSACCION PARA QUE EL LOOP PRINCIPAL DE   CPR02530
021140*    2000-PROCESAR-PROGRAMA ARRANQUE YA POSICIONADO.              CPR02540
021200     PERFORM 1100-ABRIR-ARCHIVOS                                  CPR02550
021300        THRU 1100-ABRIR-ARCHIVOS-FIN.                             CPR02560
021400                                                                  CPR02570
021500     PERFORM 1200-INICIALIZAR-VARIABLES                           CPR02580
021600        THRU 1200-INICIALIZAR-VARIABLES-FIN.                      CPR02590
021700                                                                  CPR02600
021800     PERFORM 1300-CARGAR-CARRO-MAESTRO                            CPR02610
021900        THRU 1300-CARGAR-CARRO-MAESTRO-FIN.                       CPR02620
022000                                                                  CPR02630
022100     PERFORM 1400-CARGAR-ITEM-MAESTRO                             CPR02640
022200        THRU 1400-CARGAR-ITEM-MAESTRO-FIN.                        CPR02650
022300                                                                  CPR02660
022400     PERFORM 2100-LEER-TRANSACCION                                CPR02670
022500        THRU 2100-LEER-TRANSACCION-FIN.                           CPR02680
022600                                                                  CPR02690
022620*    ESTE PARRAFO NO SE VUELVE A EJECUTAR DURANTE EL LOTE: TODO LOCPR02700
022640*    QUE HACE (ABRIR ARCHIVOS, CARGAR TABLAS, DEJAR LEIDA LA      CPR02710
022660*    PRIMERA TRANSACCION) ES TRABAJO DE UNA SOLA VEZ, AL          CPR02720
022680*    PRINCIPIO.                                                   CPR02730
022700 1000-INICIAR-PROGRAMA-FIN.                                       CPR02740
022800     EXIT.                                                        CPR02750
022900*-----------------------------------------------------------------CPR02760
023000 1100-ABRIR-ARCHIVOS.                                             CPR02770
023010*    ABRE LOS CUATRO ARCHIVOS DEL PROCESO, CADA UNO EN SU PROPIO  CPR02780
023020*    PARRAFO PARA PODER VALIDAR POR SEPARADO EL FILE STATUS DE    CPR02790
023030*    CADA UNO.                                                    CPR02800
023100     PERFORM 1110-ABRIR-ENT-TRANSACC                              CPR02810
023200        THRU 1110-ABRIR-ENT-TRANSACC-FIN.                         CPR02820
023300                                                                  CPR02830
023400     PERFORM 1120-ABRIR-CARRO-MAESTRO                             CPR02840
023500        THRU 1120-ABRIR-CARRO-MAESTRO-FIN.                        CPR02850
023600                                                                  CPR02860
023700     PERFORM 1130-ABRIR-ITEM-MAESTRO                              CPR02870
023800        THRU 1130-ABRIR-ITEM-MAESTRO-FIN.                         CPR02880
023900                                                                  CPR02890
024000     PERFORM 1140-ABRIR-SAL-RESUMEN                               CPR02900
024100        THRU 1140-ABRIR-SAL-RESUMEN-FIN.                          CPR02910
024200                                                                  CPR02920
024225*    SI ALGUNO DE LOS CUATRO ARCHIVOS NO ABRE CORRECTAMENTE, EL   CPR02930
024250*    PARRAFO CORRESPONDIENTE YA CORTO EL LOTE CON STOP RUN ANTES  CPR02940
024275*    DE LLEGAR ACA.                                               CPR02950
024300 1100-ABRIR-ARCHIVOS-FIN.                                         CPR02960
024400     EXIT.                                                        CPR02970
024500*-----------------------------------------------------------------CPR02980
024600 1110-ABRIR-ENT-TRANSACC.                                         CPR02990
024610*    ABRE EL ARCHIVO DE TRANSACCIONES DE ENTRADA. SI NO SE        CPR03000
024620*    ENCUENTRA, O DA CUALQUIER OTRO ERROR, EL LOTE NO TIENE NADA  CPR03010
024630*    PARA PROCESAR Y SE CORTA.                                    CPR03020
024700     OPEN INPUT ENT-TRANSACCIONES.                                CPR03030
024800                                                                  CPR03040
024900     EVALUATE TRUE                                                CPR03050
025000         WHEN FS-TRANSACC-OK                                      CPR03060
025100              CONTINUE                                            CPR03070
025200         WHEN FS-TRANSACC-NFD                                     CPR03080
025300              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE TRANSACC.'   CPR03090
025400              DISPLAY 'FILE STATUS: ' FS-TRANSACC                 CPR03100
025500              STOP RUN                                            CPR03110
025600         WHEN OTHER                                               CPR03120
025700              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TRANSACC.'    CPR03130
025800              DISPLAY 'FILE STATUS: ' FS-TRANSACC                 CPR03140
025900              STOP RUN                                            CPR03150
026000     END-EVALUATE.                                                CPR03160
026100                                                                  CPR03170
026125*    A DIFERENCIA DE LOS MAESTROS, EL ARCHIVO DE TRANSACCIONES ES CPR03180
026150*    OBLIGATORIO: SI NO ESTA, NO HAY NADA PARA PROCESAR EN ESTE   CPR03190
026175*    LOTE.                                                        CPR03200
026200 1110-ABRIR-ENT-TRANSACC-FIN.                                     CPR03210
026300     EXIT.                                                        CPR03220
026400*-----------------------------------------------------------------CPR03230
026500 1120-ABRIR-CARRO-MAESTRO.                                        CPR03240
026600     OPEN INPUT CARRO-MAESTRO.                                    CPR03250
026700                                                                  CPR03260
026800     EVALUATE TRUE                                                CPR03270
026900         WHEN FS-CARROMAE-OK                                      CPR03280
027000              CONTINUE                                            CPR03290
027100         WHEN FS-CARROMAE-NFD                                     CPR03300
027200*    *** SI EL MAESTRO NO EXISTE TODAVIA, EL LOTE ARRANCA VACIO   CPR03310
027300              CONTINUE                                            CPR03320
027400         WHEN OTHER                                               CPR03330
027500              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE CARRITOS'     CPR03340
027600              DISPLAY 'FILE STATUS: ' FS-CARROMAE                 CPR03350
027700              STOP RUN                                            CPR03360
027800     END-EVALUATE.                                                CPR03370
027900                                                                  CPR03380
027925*    UN MAESTRO DE CARRITOS INEXISTENTE NO ES ERROR: ES EL CASO   CPR03390
027950*    NORMAL DE LA PRIMERA CORRIDA DEL LOTE, CUANDO TODAVIA NO SE  CPR03400
027975*    CREO NINGUN CARRITO.                                         CPR03410
028000 1120-ABRIR-CARRO-MAESTRO-FIN.                                    CPR03420
028100     EXIT.                                                        CPR03430
028200*-----------------------------------------------------------------CPR03440
028300 1130-ABRIR-ITEM-MAESTRO.                                         CPR03450
028400     OPEN INPUT ITEM-MAESTRO.                                     CPR03460
028500                                                                  CPR03470
028600     EVALUATE TRUE                                                CPR03480
028700         WHEN FS-ITEMMAE-OK                                       CPR03490
028800              CONTINUE                                            CPR03500
028900         WHEN FS-ITEMMAE-NFD                                      CPR03510
029000*    *** SI EL MAESTRO NO EXISTE TODAVIA, EL LOTE ARRANCA VACIO   CPR03520
029100              CONTINUE                                            CPR03530
029200         WHEN OTHER                                               CPR03540
029300              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE ITEMS'        CPR03550
029400              DISPLAY 'FILE STATUS: ' FS-ITEMMAE                  CPR03560
029500              STOP RUN                                            CPR03570
029600     END-EVALUATE.                                                CPR03580
029700                                                                  CPR03590
029733*    MISMO CRITERIO QUE EN 1120: EL MAESTRO DE ITEMS PUEDE NO     CPR03600
029766*    EXISTIR AUN EN LA PRIMERA CORRIDA, Y ESO NO DETIENE EL LOTE. CPR03610
029800 1130-ABRIR-ITEM-MAESTRO-FIN.                                     CPR03620
029900     EXIT.                                                        CPR03630
030000*-----------------------------------------------------------------CPR03640
030100 1140-ABRIR-SAL-RESUMEN.                                          CPR03650
030110*    ABRE EL REPORTE DE RESUMEN EN MODO SALIDA (SE REGRABA        CPR03660
030120*    COMPLETO EN CADA CORRIDA DEL LOTE).                          CPR03670
030200     OPEN OUTPUT SAL-RESUMEN.                                     CPR03680
030300                                                                  CPR03690
030400     IF NOT FS-SALRESU-OK                                         CPR03700
030500        DISPLAY 'ERROR AL ABRIR EL REPORTE DE RESUMEN'            CPR03710
030600        DISPLAY 'FILE STATUS: ' FS-SALRESU                        CPR03720
030700        STOP RUN                                                  CPR03730
030800     END-IF.                                                      CPR03740
030900                                                                  CPR03750
030933*    EL REPORTE DE RESUMEN SIEMPRE SE ABRE EN SALIDA; NO IMPORTA  CPR03760
030966*    SI YA EXISTIA DE UNA CORRIDA ANTERIOR, SE PISA COMPLETO.     CPR03770
031000 1140-ABRIR-SAL-RESUMEN-FIN.                                      CPR03780
031100     EXIT.                                                        CPR03790
031200*-----------------------------------------------------------------CPR03800
031300 1200-INICIALIZAR-VARIABLES.                                      CPR03810
031310*    TOMA LA FECHA Y HORA DEL SISTEMA PARA SELLAR LOS CARRITOS QUECPR03820
031320*    SE CREEN EN ESTE LOTE, Y DEJA EN CERO LOS CONTADORES DE      CPR03830
031330*    CONTROL Y VACIAS LAS TABLAS EN MEMORIA.                      CPR03840
031400     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.                  CPR03850
031410     ACCEPT WS-HORA-SISTEMA  FROM TIME.                           CPR03860
031500     INITIALIZE WS-CONTADORES WS-TABLA-CARROS WS-TABLA-ITEMS.     CPR03870
031600                                                                  CPR03880
031625*    LA FECHA Y HORA SE TOMAN UNA SOLA VEZ AL EMPEZAR EL LOTE;    CPR03890
031650*    TODOS LOS CARRITOS QUE SE CREEN DURANTE ESTA CORRIDA QUEDAN  CPR03900
031675*    CON EL MISMO SELLO DE ALTA.                                  CPR03910
031700 1200-INICIALIZAR-VARIABLES-FIN.                                  CPR03920
031800     EXIT.                                                        CPR03930
031900*-----------------------------------------------------------------CPR03940
032000 1300-CARGAR-CARRO-MAESTRO.                                       CPR03950
032100*    LEE EL MAESTRO DE CARRITOS COMPLETO A LA TABLA EN MEMORIA.   CPR03960
032200*-----------------------------------------------------------------CPR03970
032300     IF NOT FS-CARROMAE-OK                                        CPR03980
032400        GO TO 1300-CARGAR-CARRO-MAESTRO-FIN                       CPR03990
032500     END-IF.                                                      CPR04000
032600                                                                  CPR04010
032700     PERFORM 1310-CARGAR-CARRO-1                                  CPR04020
032800        THRU 1310-CARGAR-CARRO-1-FIN                              CPR04030
032900          UNTIL FS-CARROMAE-EOF.                                  CPR04040
033000                                                                  CPR04050
033033*    SI EL MAESTRO NO SE PUDO ABRIR (1120), LA TABLA DE CARRITOS  CPR04060
033066*    QUEDA VACIA Y EL LOTE SIGUE COMO SI FUERA LA PRIMERA CORRIDA.CPR04070
033100 1300-CARGAR-CARRO-MAESTRO-FIN.                                   CPR04080
033200     EXIT.                                                        CPR04090
033300*-----------------------------------------------------------------CPR04100
033400 1310-CARGAR-CARRO-1.                                             CPR04110
033410*    LEE UN REGISTRO DEL MAESTRO DE CARRITOS Y LO AGREGA A LA     CPR04120
033420*    TABLA WS-TABLA-CARROS. DE PASO DEJA EN WS-SIG-CART-ID EL     CPR04130
033430*    MAYOR ID DE CARRITO VISTO, PARA PODER NUMERAR LOS CARRITOS   CPR04140
033440*    NUEVOS QUE SE CREEN EN ESTE LOTE.                            CPR04150
033500     READ CARRO-MAESTRO.                                          CPR04160
033600                                                                  CPR04170
033700     IF NOT FS-CARROMAE-EOF                                       CPR04180
033800        ADD 1 TO WS-TC-CANT                                       CPR04190
033900        MOVE WS-CAR-ID            TO WS-TC-ID (WS-TC-CANT)        CPR04200
034000        MOVE WS-CAR-USER-ID       TO WS-TC-USER-ID (WS-TC-CANT)   CPR04210
034100        MOVE WS-CAR-FECHA-ALTA    TO WS-TC-FECHA-ALTA (WS-TC-CANT)CPR04220
034200        MOVE WS-CAR-HORA-ALTA     TO WS-TC-HORA-ALTA (WS-TC-CANT) CPR04230
034300        MOVE WS-CAR-ESTADO        TO WS-TC-ESTADO (WS-TC-CANT)    CPR04240
034400        MOVE WS-CAR-PCT-DESCUENTO TO                              CPR04250
034500             WS-TC-PCT-DESCUENTO (WS-TC-CANT)                     CPR04260
034600        MOVE WS-CAR-TOTAL         TO WS-TC-TOTAL (WS-TC-CANT)     CPR04270
034700        MOVE 'N'                  TO WS-TC-TOCADO (WS-TC-CANT)    CPR04280
034800        IF WS-TC-ID (WS-TC-CANT) > WS-SIG-CART-ID                 CPR04290
034900           MOVE WS-TC-ID (WS-TC-CANT) TO WS-SIG-CART-ID           CPR04300
035000        END-IF                                                    CPR04310
035100     END-IF.                                                      CPR04320
035200                                                                  CPR04330
035225*    LA TABLA EN MEMORIA ES EL UNICO LUGAR DONDE SE TRABAJA       CPR04340
035250*    DURANTE EL LOTE; EL MAESTRO NO SE VUELVE A LEER HASTA QUE    CPR04350
035275*    3100 LO REGRABA AL FINAL.                                    CPR04360
035300 1310-CARGAR-CARRO-1-FIN.                                         CPR04370
035400     EXIT.                                                        CPR04380
035500*-----------------------------------------------------------------CPR04390
035600 1400-CARGAR-ITEM-MAESTRO.                                        CPR04400
035700*    LEE EL MAESTRO DE ITEMS COMPLETO A LA TABLA EN MEMORIA.      CPR04410
035800*-----------------------------------------------------------------CPR04420
035900     IF NOT FS-ITEMMAE-OK                                         CPR04430
036000        GO TO 1400-CARGAR-ITEM-MAESTRO-FIN                        CPR04440
036100     END-IF.                                                      CPR04450
036200                                                                  CPR04460
036300     PERFORM 1410-CARGAR-ITEM-1                                   CPR04470
036400        THRU 1410-CARGAR-ITEM-1-FIN                               CPR04480
036500          UNTIL FS-ITEMMAE-EOF.                                   CPR04490
036600                                                                  CPR04500
036633*    IGUAL QUE 1300 PERO PARA ITEMS: SI EL MAESTRO NO EXISTIA, LA CPR04510
036666*    TABLA ARRANCA VACIA Y EL LOTE SIGUE SIN PROBLEMA.            CPR04520
036700 1400-CARGAR-ITEM-MAESTRO-FIN.                                    CPR04530
036800     EXIT.                                                        CPR04540
036900*-----------------------------------------------------------------CPR04550
037000 1410-CARGAR-ITEM-1.                                              CPR04560
037010*    LEE UN REGISTRO DEL MAESTRO DE ITEMS Y LO AGREGA A LA TABLA  CPR04570
037020*    WS-TABLA-ITEMS. DE PASO DEJA EN WS-SIG-ITEM-ID EL MAYOR ID DECPR04580
037030*    ITEM VISTO, PARA PODER NUMERAR LOS ITEMS NUEVOS QUE SE CREEN CPR04590
037040*    EN ESTE LOTE.                                                CPR04600
037100     READ ITEM-MAESTRO.                                           CPR04610
037200                                                                  CPR04620
037300     IF NOT FS-ITEMMAE-EOF                                        CPR04630
037400        ADD 1 TO WS-TI-CANT                                       CPR04640
037500        MOVE WS-ITM-ID            TO WS-TI-ID (WS-TI-CANT)        CPR04650
037600        MOVE WS-ITM-CART-ID       TO WS-TI-CART-ID (WS-TI-CANT)   CPR04660
037700        MOVE WS-ITM-PRODUCT-ID    TO WS-TI-PRODUCT-ID (WS-TI-CANT)CPR04670
037800        MOVE WS-ITM-PRODUCT-NAME  TO                              CPR04680
037900             WS-TI-PRODUCT-NAME (WS-TI-CANT)                      CPR04690
038000        MOVE WS-ITM-PRECIO        TO WS-TI-PRECIO (WS-TI-CANT)    CPR04700
038100        MOVE WS-ITM-CANT          TO WS-TI-CANT-PROD (WS-TI-CANT) CPR04710
038200        MOVE WS-ITM-SUBTOTAL      TO WS-TI-SUBTOTAL (WS-TI-CANT)  CPR04720
038300        MOVE 'S'                  TO WS-TI-ACTIVO (WS-TI-CANT)    CPR04730
038400        IF WS-TI-ID (WS-TI-CANT) > WS-SIG-ITEM-ID                 CPR04740
038500           MOVE WS-TI-ID (WS-TI-CANT) TO WS-SIG-ITEM-ID           CPR04750
038600        END-IF                                                    CPR04760
038700     END-IF.                                                      CPR04770
038800                                                                  CPR04780
038825*    TODOS LOS ITEMS DEL MAESTRO SE CARGAN ACTIVOS (WS-TI-ACTIVO =CPR04790
038850*    'S'); UN ITEM SOLO PASA A INACTIVO DURANTE EL LOTE POR UN    CPR04800
038875*    REMOVE O UN EMPTY.                                           CPR04810
038900 1410-CARGAR-ITEM-1-FIN.                                          CPR04820
039000     EXIT.                                                        CPR04830
039100*-----------------------------------------------------------------CPR04840
039200 2000-PROCESAR-PROGRAMA.                                          CPR04850
039210*    CICLO PRINCIPAL DEL LOTE, UNA VUELTA POR TRANSACCION: UBICA  CPR04860
039220*    EL CARRITO ACTIVO DEL CLIENTE, APLICA LA ACCION PEDIDA,      CPR04870
039230*    CUENTA LA TRANSACCION Y LEE LA SIGUIENTE.                    CPR04880
039300     PERFORM 2200-LOCALIZAR-CARRO-ACTIVO                          CPR04890
039400        THRU 2200-LOCALIZAR-CARRO-ACTIVO-FIN.                     CPR04900
039500                                                                  CPR04910
039600     PERFORM 2300-DESPACHAR-ACCION                                CPR04920
039700        THRU 2300-DESPACHAR-ACCION-FIN.                           CPR04930
039800                                                                  CPR04940
039900     PERFORM 2500-CONTAR-TRANSACCION                              CPR04950
040000        THRU 2500-CONTAR-TRANSACCION-FIN.                         CPR04960
040100                                                                  CPR04970
040200     PERFORM 2100-LEER-TRANSACCION                                CPR04980
040300        THRU 2100-LEER-TRANSACCION-FIN.                           CPR04990
040400                                                                  CPR05000
040425*    ESTE ES EL CICLO QUE SE REPITE UNA VEZ POR CADA TRANSACCION  CPR05010
040450*    DEL ARCHIVO DE ENTRADA, HASTA EL FIN DE ARCHIVO (VER LA      CPR05020
040475*    CLAUSULA UNTIL EN EL PERFORM DE LA PROCEDURE DIVISION).      CPR05030
040500 2000-PROCESAR-PROGRAMA-FIN.                                      CPR05040
040600     EXIT.                                                        CPR05050
040700*-----------------------------------------------------------------CPR05060
040800 2100-LEER-TRANSACCION.                                           CPR05070
040810*    LEE LA SIGUIENTE TRANSACCION DEL ARCHIVO DE ENTRADA. EL FIN  CPR05080
040820*    DE ARCHIVO ES LA CONDICION NORMAL DE CORTE DEL LOOP          CPR05090
040830*    PRINCIPAL; CUALQUIER OTRO FILE STATUS DISTINTO DE OK CORTA   CPR05100
040840*    EL LOTE.                                                     CPR05110
040900     READ ENT-TRANSACCIONES.                                      CPR05120
041000                                                                  CPR05130
041020*    TANTO LA LECTURA CORRECTA COMO EL FIN DE ARCHIVO SON         CPR05140
041040*    CONDICIONES NORMALES DE SALIDA; LAS DOS SIGUEN DE LARGO,     CPR05150
041060*    CUALQUIER OTRO FILE STATUS ES UN ERROR DE SOPORTE Y CORTA EL CPR05160
041080*    LOTE.                                                        CPR05170
041100     EVALUATE TRUE                                                CPR05180
041200         WHEN FS-TRANSACC-OK                                      CPR05190
041300              CONTINUE                                            CPR05200
041400         WHEN FS-TRANSACC-EOF                                     CPR05210
041500              CONTINUE                                            CPR05220
041600         WHEN OTHER                                               CPR05230
041700              DISPLAY 'ERROR AL LEER EL ARCHIVO DE TRANSACC.'     CPR05240
041800              DISPLAY 'FILE STATUS: ' FS-TRANSACC                 CPR05250
041900              STOP RUN                                            CPR05260
042000     END-EVALUATE.                                                CPR05270
042100                                                                  CPR05280
042125*    ESTE MISMO PARRAFO SE INVOCA DOS VECES: AL ARRANCAR EL LOTE  CPR05290
042150*    (1000) PARA DEJAR LISTA LA PRIMERA TRANSACCION, Y AL FINAL DECPR05300
042175*    CADA VUELTA DEL LOOP (2000) PARA TRAER LA SIGUIENTE.         CPR05310
042200 2100-LEER-TRANSACCION-FIN.                                       CPR05320
042300     EXIT.                                                        CPR05330
042400*-----------------------------------------------------------------CPR05340
042500 2200-LOCALIZAR-CARRO-ACTIVO.                                     CPR05350
042600*    BUSCA EL CARRITO ACTIVO DEL CLIENTE DE LA TRANSACCION; SI    CPR05360
042700*    NO EXISTE, LO CREA. SI EL CLIENTE ES INSTITUCIONAL Y EL      CPR05370
042800*    CARRITO TENIA DESCUENTO CERO, SE LE APLICA EL DESCUENTO.     CPR05380
042900*-----------------------------------------------------------------CPR05390
043000     IF FS-TRANSACC-EOF                                           CPR05400
044000        GO TO 2200-LOCALIZAR-CARRO-ACTIVO-FIN                     CPR05410
044100     END-IF.                                                      CPR05420
044200                                                                  CPR05430
044300     MOVE 'N' TO WS-CARRO-FUE-CREADO.                             CPR05440
044400     MOVE 'CARRO-ACT ' TO WS-BUS-OPER.                            CPR05450
044500     MOVE WS-TRN-USER-ID          TO WS-BUS-USER-ID.              CPR05460
044600                                                                  CPR05470
044620*    WS-BUSQUEDA Y WS-RESULTADO-BUSQUEDA SON AREAS DE COMUNICACIONCPR05480
044640*    UNICAS, COMPARTIDAS POR TODOS LOS LLAMADOS A CARLOOK EN ESTE CPR05490
044660*    PROGRAMA; CADA LLAMADO LAS LLENA Y LAS LEE ANTES DEL         CPR05500
044680*    SIGUIENTE.                                                   CPR05510
044700     CALL 'CARLOOK' USING WS-BUSQUEDA, WS-RESULTADO-BUSQUEDA,     CPR05520
044800                           WS-TABLA-CARROS, WS-TABLA-ITEMS.       CPR05530
044900                                                                  CPR05540
045000     IF WS-BUS-NO-ENCONTRO                                        CPR05550
045100        PERFORM 2210-CREAR-CARRO                                  CPR05560
045200           THRU 2210-CREAR-CARRO-FIN                              CPR05570
045300     ELSE                                                         CPR05580
045400        MOVE WS-RES-BUS-INDICE TO WS-IX-CARRO-AUX                 CPR05590
045500        PERFORM 2220-ACTUALIZAR-DESCUENTO-INST                    CPR05600
045600           THRU 2220-ACTUALIZAR-DESCUENTO-INST-FIN                CPR05610
045700     END-IF.                                                      CPR05620
045800                                                                  CPR05630
045820*    A PARTIR DE ACA WS-IX-CARRO-AUX QUEDA POSICIONADO SOBRE EL   CPR05640
045840*    CARRITO ACTIVO DE LA TRANSACCION, YA SEA RECIEN CREADO O YA  CPR05650
045860*    EXISTENTE, PARA TODO EL RESTO DEL PROCESAMIENTO DE ESTA      CPR05660
045880*    TRANSACCION.                                                 CPR05670
045900 2200-LOCALIZAR-CARRO-ACTIVO-FIN.                                 CPR05680
046000     EXIT.                                                        CPR05690
046100*-----------------------------------------------------------------CPR05700
046200 2210-CREAR-CARRO.                                                CPR05710
046210*    DA DE ALTA UN CARRITO NUEVO EN LA TABLA EN MEMORIA: ASIGNA   CPR05720
046220*    EL PROXIMO ID DE CARRITO, LO DEJA ACTIVO, CON TOTAL CERO Y   CPR05730
046230*    FECHA/HORA DE ALTA DEL SISTEMA. SI EL CLIENTE ES             CPR05740
046240*    INSTITUCIONAL, EL DESCUENTO CONFIGURADO SE APLICA DESDE EL   CPR05750
046250*    ALTA. DEJA SEÑALADO WS-CARRO-ES-NUEVO PARA QUE EMPTY/CLOSE   CPR05760
046260*    PUEDAN RECHAZAR MAS ADELANTE UN CARRITO RECIEN CREADO EN     CPR05770
046270*    ESTA MISMA TRANSACCION.                                      CPR05780
046300     ADD 1 TO WS-TC-CANT.                                         CPR05790
046400     MOVE WS-TC-CANT TO WS-IX-CARRO-AUX.                          CPR05800
046500     ADD 1 TO WS-SIG-CART-ID.                                     CPR05810
046600                                                                  CPR05820
046700     MOVE WS-SIG-CART-ID      TO WS-TC-ID (WS-IX-CARRO-AUX).      CPR05830
046800     MOVE WS-TRN-USER-ID      TO WS-TC-USER-ID (WS-IX-CARRO-AUX). CPR05840
046900     MOVE WS-FECHA-SISTEMA    TO WS-TC-FECHA-ALTA (WS-IX-CARRO-AU CPR05850
047000-        X).                                                      CPR05860
047100     MOVE WS-HOR-SIS-HHMMSS   TO WS-TC-HORA-ALTA (WS-IX-CARRO-AUX CPR05870
047200-        ).                                                       CPR05880
047300     MOVE 'ACTIVO    '        TO WS-TC-ESTADO (WS-IX-CARRO-AUX).  CPR05890
047400     MOVE ZERO                TO WS-TC-TOTAL (WS-IX-CARRO-AUX).   CPR05900
047500     MOVE 'N'                 TO WS-TC-TOCADO (WS-IX-CARRO-AUX).  CPR05910
047600                                                                  CPR05920
047625*    EN EL ALTA EL DESCUENTO SE DEFINE DE UNA SOLA VEZ: SI EL     CPR05930
047650*    CLIENTE ES INSTITUCIONAL SE APLICA EL PORCENTAJE CONFIGURADO,CPR05940
047675*    SI NO EL CARRITO ARRANCA SIN DESCUENTO.                      CPR05950
047700     IF WS-TRN-INSTITUCIONAL                                      CPR05960
047800        MOVE WS-PCT-DESC-DEFECTO TO                               CPR05970
047900             WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX)                CPR05980
048000     ELSE                                                         CPR05990
048100        MOVE ZERO TO WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX)        CPR06000
048200     END-IF.                                                      CPR06010
048300                                                                  CPR06020
048400     ADD 1 TO WS-CNT-CARROS-CREADOS.                              CPR06030
048500     SET  WS-CARRO-ES-NUEVO TO TRUE.                              CPR06040
048600                                                                  CPR06050
048625*    UN CLIENTE NUNCA TIENE MAS DE UN CARRITO ACTIVO A LA VEZ; SI CPR06060
048650*    YA CERRO EL ANTERIOR (CLOSE), LA PROXIMA TRANSACCION SUYA    CPR06070
048675*    CREA UNO NUEVO POR ESTE MISMO CAMINO.                        CPR06080
048700 2210-CREAR-CARRO-FIN.                                            CPR06090
048800     EXIT.                                                        CPR06100
048900*-----------------------------------------------------------------CPR06110
049000 2220-ACTUALIZAR-DESCUENTO-INST.                                  CPR06120
049100*    SI EL CLIENTE ES INSTITUCIONAL Y EL CARRITO TIENE DESCUENTO  CPR06130
049200*    CERO, SE LE APLICA EL PORCENTAJE CONFIGURADO. UN DESCUENTO   CPR06140
049300*    DISTINTO DE CERO NUNCA SE PISA.                              CPR06150
049400*-----------------------------------------------------------------CPR06160
049425*    ESTE ES EL CASO DEL CARRITO YA EXISTENTE (A DIFERENCIA DE    CPR06170
049450*    2210): SOLO SE TOCA EL DESCUENTO SI TODAVIA ESTA EN CERO,    CPR06180
049475*    NUNCA SE PISA UNO YA APLICADO.                               CPR06190
049500     IF WS-TRN-INSTITUCIONAL                                      CPR06200
049600        AND WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX) = ZERO          CPR06210
049700        MOVE WS-PCT-DESC-DEFECTO TO                               CPR06220
049800             WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX)                CPR06230
049900     END-IF.                                                      CPR06240
050000                                                                  CPR06250
050033*    SI EL CLIENTE NO ES INSTITUCIONAL, O EL CARRITO YA TENIA     CPR06260
050066*    DESCUENTO DISTINTO DE CERO, ESTE PARRAFO NO CAMBIA NADA.     CPR06270
050100 2220-ACTUALIZAR-DESCUENTO-INST-FIN.                              CPR06280
050200     EXIT.                                                        CPR06290
050300*-----------------------------------------------------------------CPR06300
050400 2300-DESPACHAR-ACCION.                                           CPR06310
050410*    DESPACHA LA TRANSACCION SEGUN WS-TRN-ACCION AL PARRAFO QUE   CPR06320
050420*    IMPLEMENTA CADA REGLA DE NEGOCIO (ADD/UPDQTY/REMOVE/EMPTY/   CPR06330
050430*    CLOSE/TOTAL). UNA ACCION DESCONOCIDA SE RECHAZA SIN TOCAR    CPR06340
050440*    NINGUN CARRITO NI ITEM.                                      CPR06350
050500     IF FS-TRANSACC-EOF                                           CPR06360
050600        GO TO 2300-DESPACHAR-ACCION-FIN                           CPR06370
050700     END-IF.                                                      CPR06380
050800                                                                  CPR06390
050900     MOVE 'N' TO WS-TRN-ES-RECHAZO.                               CPR06400
051000                                                                  CPR06410
051025*    LAS SEIS ACCIONES DE LA TRANSACCION SE RESUELVEN POR         CPR06420
051050*    CONDICION 88 (WS-TRN-ES-xxx) SOBRE WS-TRN-ACCION; CUALQUIER  CPR06430
051075*    VALOR QUE NO COINCIDA CAE EN WHEN OTHER Y SE RECHAZA.        CPR06440
051100     EVALUATE TRUE                                                CPR06450
051150*         ADD: ALTA O MERGE DE ITEM.                              CPR06460
051200         WHEN WS-TRN-ES-AGREGAR                                   CPR06470
051300              PERFORM 2310-AGREGAR-ITEM                           CPR06480
051400                 THRU 2310-AGREGAR-ITEM-FIN                       CPR06490
051450*         UPDQTY: CAMBIO DE CANTIDAD.                             CPR06500
051500         WHEN WS-TRN-ES-ACT-CANT                                  CPR06510
051600              PERFORM 2320-ACTUALIZAR-CANTIDAD                    CPR06520
051700                 THRU 2320-ACTUALIZAR-CANTIDAD-FIN                CPR06530
051750*         REMOVE: BAJA LOGICA DE ITEM.                            CPR06540
051800         WHEN WS-TRN-ES-ELIMINAR                                  CPR06550
051900              PERFORM 2330-ELIMINAR-ITEM                          CPR06560
052000                 THRU 2330-ELIMINAR-ITEM-FIN                      CPR06570
052050*         EMPTY: BORRA TODOS LOS ITEMS.                           CPR06580
052100         WHEN WS-TRN-ES-VACIAR                                    CPR06590
052200              PERFORM 2340-VACIAR-CARRO                           CPR06600
052300                 THRU 2340-VACIAR-CARRO-FIN                       CPR06610
052350*         CLOSE: PASA A CERRADO.                                  CPR06620
052400         WHEN WS-TRN-ES-CERRAR                                    CPR06630
052500              PERFORM 2350-CERRAR-CARRO                           CPR06640
052600                 THRU 2350-CERRAR-CARRO-FIN                       CPR06650
052650*         TOTAL: RESUMEN INMEDIATO.                               CPR06660
052700         WHEN WS-TRN-ES-TOTAL                                     CPR06670
052800              PERFORM 2360-EMITIR-RESUMEN-INMEDIATO               CPR06680
052900                 THRU 2360-EMITIR-RESUMEN-INMEDIATO-FIN           CPR06690
052950*         ACCION NO RECONOCIDA: SE RECHAZA.                       CPR06700
053000         WHEN OTHER                                               CPR06710
053100              MOVE 'S' TO WS-TRN-ES-RECHAZO                       CPR06720
053200     END-EVALUATE.                                                CPR06730
053300                                                                  CPR06740
053320*    NINGUNA DE LAS SEIS RAMAS DEL EVALUATE RECALCULA EL TOTAL PORCPR06750
053340*    SU CUENTA, EXCEPTO TOTAL QUE EMITE EL RESUMEN DIRECTO;       CPR06760
053360*    ADD/UPDQTY/REMOVE LO HACEN A TRAVES DE 2400, EMPTY LO PONE ENCPR06770
053380*    CERO DIRECTO.                                                CPR06780
053400 2300-DESPACHAR-ACCION-FIN.                                       CPR06790
053500     EXIT.                                                        CPR06800
053600*-----------------------------------------------------------------CPR06810
053700 2310-AGREGAR-ITEM.                                               CPR06820
053800*    ALTA DE ITEM: SI YA EXISTE EL PRODUCTO EN EL CARRITO, SUMA   CPR06830
053900*    LA CANTIDAD NUEVA A LA EXISTENTE Y RECALCULA EL SUBTOTAL CON CPR06840
054000*    EL PRECIO YA GUARDADO (EL PRECIO QUE LLEGA EN LA TRANSACCION CPR06850
054100*    SE IGNORA). SI NO EXISTE, CREA UN ITEM NUEVO.                CPR06860
054200*-----------------------------------------------------------------CPR06870
054225*    TRES VALIDACIONES DE ALTA: CANTIDAD MAYOR A CERO, PRECIO     CPR06880
054250*    UNITARIO DE AL MENOS UN CENTAVO Y NOMBRE DE PRODUCTO NO EN   CPR06890
054275*    BLANCO. CUALQUIERA QUE FALLE RECHAZA TODA LA TRANSACCION.    CPR06900
054300     IF WS-TRN-QTY NOT > ZERO                                     CPR06910
054400        OR WS-TRN-UNIT-PRICE < 0.01                               CPR06920
054500        OR WS-TRN-PRODUCT-NAME = SPACES                           CPR06930
054600        MOVE 'S' TO WS-TRN-ES-RECHAZO                             CPR06940
054700        GO TO 2310-AGREGAR-ITEM-FIN                               CPR06950
054800     END-IF.                                                      CPR06960
054900                                                                  CPR06970
055000     MOVE 'ITEM-BUSC ' TO WS-BUS-OPER.                            CPR06980
055100     MOVE WS-TC-ID (WS-IX-CARRO-AUX) TO WS-BUS-CART-ID.           CPR06990
055200     MOVE WS-TRN-PRODUCT-ID           TO WS-BUS-PRODUCT-ID.       CPR07000
055300                                                                  CPR07010
055400     CALL 'CARLOOK' USING WS-BUSQUEDA, WS-RESULTADO-BUSQUEDA,     CPR07020
055500                           WS-TABLA-CARROS, WS-TABLA-ITEMS.       CPR07030
055600                                                                  CPR07040
055700     IF WS-BUS-SI-ENCONTRO                                        CPR07050
055800        MOVE WS-RES-BUS-INDICE TO WS-IX-ITEM-AUX                  CPR07060
055900        ADD WS-TRN-QTY TO WS-TI-CANT-PROD (WS-IX-ITEM-AUX)        CPR07070
056000        COMPUTE WS-TI-SUBTOTAL (WS-IX-ITEM-AUX) =                 CPR07080
056100                WS-TI-PRECIO (WS-IX-ITEM-AUX) *                   CPR07090
056200                WS-TI-CANT-PROD (WS-IX-ITEM-AUX)                  CPR07100
056300     ELSE                                                         CPR07110
056400        PERFORM 2315-CREAR-ITEM                                   CPR07120
056500           THRU 2315-CREAR-ITEM-FIN                               CPR07130
056600     END-IF.                                                      CPR07140
056700                                                                  CPR07150
056800     ADD 1 TO WS-CNT-ITEMS-AGREGADOS.                             CPR07160
056900                                                                  CPR07170
057000     PERFORM 2400-RECALCULAR-TOTAL-CARRO                          CPR07180
057100        THRU 2400-RECALCULAR-TOTAL-CARRO-FIN.                     CPR07190
057200                                                                  CPR07200
057225*    EL PRECIO QUE QUEDA GRABADO PARA UN PRODUCTO YA EXISTENTE EN CPR07210
057250*    EL CARRITO ES SIEMPRE EL DE LA PRIMERA ALTA; UN ADD POSTERIORCPR07220
057275*    DEL MISMO PRODUCTO NUNCA LO ACTUALIZA, SOLO SUMA CANTIDAD.   CPR07230
057300 2310-AGREGAR-ITEM-FIN.                                           CPR07240
057400     EXIT.                                                        CPR07250
057500*-----------------------------------------------------------------CPR07260
057600 2315-CREAR-ITEM.                                                 CPR07270
057610*    DA DE ALTA UN ITEM NUEVO EN LA TABLA EN MEMORIA CUANDO EL    CPR07280
057620*    PRODUCTO TODAVIA NO ESTABA EN EL CARRITO: ASIGNA EL PROXIMO  CPR07290
057630*    ID DE ITEM Y CALCULA EL SUBTOTAL DE LA LINEA (PRECIO POR     CPR07300
057640*    CANTIDAD).                                                   CPR07310
057655*    LOS ITEMS SE NUMERAN IGUAL QUE LOS CARRITOS (2210): CONTADOR CPR07320
057670*    DE TABLA PARA LA POSICION FISICA, ID CORRELATIVO PROPIO PARA CPR07330
057685*    EL MAESTRO.                                                  CPR07340
057700     ADD 1 TO WS-TI-CANT.                                         CPR07350
057800     MOVE WS-TI-CANT TO WS-IX-ITEM-AUX.                           CPR07360
057900     ADD 1 TO WS-SIG-ITEM-ID.                                     CPR07370
058000                                                                  CPR07380
058100     MOVE WS-SIG-ITEM-ID      TO WS-TI-ID (WS-IX-ITEM-AUX).       CPR07390
058200     MOVE WS-TC-ID (WS-IX-CARRO-AUX)                              CPR07400
058300                              TO WS-TI-CART-ID (WS-IX-ITEM-AUX).  CPR07410
058400     MOVE WS-TRN-PRODUCT-ID   TO WS-TI-PRODUCT-ID (WS-IX-ITEM-AUX)CPR07420
058500     MOVE WS-TRN-PRODUCT-NAME TO                                  CPR07430
058600          WS-TI-PRODUCT-NAME (WS-IX-ITEM-AUX).                    CPR07440
058700     MOVE WS-TRN-UNIT-PRICE   TO WS-TI-PRECIO (WS-IX-ITEM-AUX).   CPR07450
058800     MOVE WS-TRN-QTY          TO WS-TI-CANT-PROD (WS-IX-ITEM-AUX).CPR07460
058900     COMPUTE WS-TI-SUBTOTAL (WS-IX-ITEM-AUX) =                    CPR07470
059000             WS-TI-PRECIO (WS-IX-ITEM-AUX) *                      CPR07480
059100             WS-TI-CANT-PROD (WS-IX-ITEM-AUX).                    CPR07490
059200     MOVE 'S'                 TO WS-TI-ACTIVO (WS-IX-ITEM-AUX).   CPR07500
059300                                                                  CPR07510
059325*    EL ITEM QUEDA ACTIVO DESDE EL MOMENTO EN QUE SE CREA; SOLO UNCPR07520
059350*    REMOVE (2330) O UN EMPTY (2345) LO PUEDEN DESACTIVAR MAS     CPR07530
059375*    ADELANTE.                                                    CPR07540
059400 2315-CREAR-ITEM-FIN.                                             CPR07550
059500     EXIT.                                                        CPR07560
059600*-----------------------------------------------------------------CPR07570
059700 2320-ACTUALIZAR-CANTIDAD.                                        CPR07580
059800*    UPDQTY: LA CANTIDAD NUEVA DEBE SER MAYOR QUE CERO Y EL ITEM  CPR07590
059900*    DEBE EXISTIR.                                                CPR07600
060000*-----------------------------------------------------------------CPR07610
060025*    UPDQTY SOLO VALIDA QUE LA CANTIDAD NUEVA SEA MAYOR A CERO; ELCPR07620
060050*    PRECIO Y EL NOMBRE DEL ITEM NO CAMBIAN, SOLO LA CANTIDAD Y ELCPR07630
060075*    SUBTOTAL.                                                    CPR07640
060100     IF WS-TRN-QTY NOT > ZERO                                     CPR07650
060200        MOVE 'S' TO WS-TRN-ES-RECHAZO                             CPR07660
060300        GO TO 2320-ACTUALIZAR-CANTIDAD-FIN                        CPR07670
060400     END-IF.                                                      CPR07680
060500                                                                  CPR07690
060600     MOVE 'ITEM-BUSC ' TO WS-BUS-OPER.                            CPR07700
060700     MOVE WS-TC-ID (WS-IX-CARRO-AUX) TO WS-BUS-CART-ID.           CPR07710
060800     MOVE WS-TRN-PRODUCT-ID           TO WS-BUS-PRODUCT-ID.       CPR07720
060900                                                                  CPR07730
061000     CALL 'CARLOOK' USING WS-BUSQUEDA, WS-RESULTADO-BUSQUEDA,     CPR07740
061100                           WS-TABLA-CARROS, WS-TABLA-ITEMS.       CPR07750
061200                                                                  CPR07760
061300     IF WS-BUS-NO-ENCONTRO                                        CPR07770
061400        MOVE 'S' TO WS-TRN-ES-RECHAZO                             CPR07780
061500        GO TO 2320-ACTUALIZAR-CANTIDAD-FIN                        CPR07790
061600     END-IF.                                                      CPR07800
061700                                                                  CPR07810
061800     MOVE WS-RES-BUS-INDICE TO WS-IX-ITEM-AUX.                    CPR07820
061900     MOVE WS-TRN-QTY TO WS-TI-CANT-PROD (WS-IX-ITEM-AUX).         CPR07830
062000     COMPUTE WS-TI-SUBTOTAL (WS-IX-ITEM-AUX) =                    CPR07840
062100             WS-TI-PRECIO (WS-IX-ITEM-AUX) *                      CPR07850
062200             WS-TI-CANT-PROD (WS-IX-ITEM-AUX).                    CPR07860
062300                                                                  CPR07870
062400     PERFORM 2400-RECALCULAR-TOTAL-CARRO                          CPR07880
062500        THRU 2400-RECALCULAR-TOTAL-CARRO-FIN.                     CPR07890
062600                                                                  CPR07900
062625*    UPDQTY SOBRE UN PRODUCTO QUE NO ESTA EN EL CARRITO SE        CPR07910
062650*    RECHAZA; EL CLIENTE TIENE QUE HABER HECHO UN ADD PRIMERO PARACPR07920
062675*    QUE EL PRODUCTO EXISTA.                                      CPR07930
062700 2320-ACTUALIZAR-CANTIDAD-FIN.                                    CPR07940
062800     EXIT.                                                        CPR07950
062900*-----------------------------------------------------------------CPR07960
063000 2330-ELIMINAR-ITEM.                                              CPR07970
063100*    REMOVE: EL ITEM DEBE EXISTIR. SE MARCA INACTIVO EN LA TABLA  CPR07980
063200*    (NO SE GRABA AL MAESTRO DE ITEMS AL CIERRE DEL LOTE).        CPR07990
063300*-----------------------------------------------------------------CPR08000
063325*    REMOVE NO BORRA FISICAMENTE LA FILA DE LA TABLA (DESORDENARIACPR08010
063350*    LOS INDICES DE LOS DEMAS ITEMS); LA DEJA INACTIVA, Y 3210 LA CPR08020
063375*    SALTEA AL REGRABAR EL MAESTRO.                               CPR08030
063400     MOVE 'ITEM-BUSC ' TO WS-BUS-OPER.                            CPR08040
063500     MOVE WS-TC-ID (WS-IX-CARRO-AUX) TO WS-BUS-CART-ID.           CPR08050
063600     MOVE WS-TRN-PRODUCT-ID           TO WS-BUS-PRODUCT-ID.       CPR08060
063700                                                                  CPR08070
063800     CALL 'CARLOOK' USING WS-BUSQUEDA, WS-RESULTADO-BUSQUEDA,     CPR08080
063900                           WS-TABLA-CARROS, WS-TABLA-ITEMS.       CPR08090
064000                                                                  CPR08100
064100     IF WS-BUS-NO-ENCONTRO                                        CPR08110
064200        MOVE 'S' TO WS-TRN-ES-RECHAZO                             CPR08120
064300        GO TO 2330-ELIMINAR-ITEM-FIN                              CPR08130
064400     END-IF.                                                      CPR08140
064500                                                                  CPR08150
064600     MOVE WS-RES-BUS-INDICE TO WS-IX-ITEM-AUX.                    CPR08160
064700     MOVE 'N' TO WS-TI-ACTIVO (WS-IX-ITEM-AUX).                   CPR08170
064800                                                                  CPR08180
064900     PERFORM 2400-RECALCULAR-TOTAL-CARRO                          CPR08190
065000        THRU 2400-RECALCULAR-TOTAL-CARRO-FIN.                     CPR08200
065100                                                                  CPR08210
065120*    UN ITEM ELIMINADO Y VUELTO A AGREGAR (ADD) CON EL MISMO      CPR08220
065140*    PRODUCTO NO REVIVE LA FILA VIEJA: 2310 LA VE COMO NO         CPR08230
065160*    ENCONTRADA (PORQUE CARLOOK SOLO MIRA ITEMS ACTIVOS) Y CREA   CPR08240
065180*    UNA FILA NUEVA.                                              CPR08250
065200 2330-ELIMINAR-ITEM-FIN.                                          CPR08260
065300     EXIT.                                                        CPR08270
065400*-----------------------------------------------------------------CPR08280
065500 2340-VACIAR-CARRO.                                               CPR08290
065600*    EMPTY: BORRA TODOS LOS ITEMS DEL CARRITO Y PONE EL TOTAL EN  CPR08300
065700*    CERO. EL PORCENTAJE DE DESCUENTO SE CONSERVA. EL CARRITO     CPR08310
065710*    ACTIVO DEBE SER UNO QUE YA EXISTIERA DE ANTES; SI 2200-      CPR08320
065720*    LOCALIZAR-CARRO-ACTIVO LO ACABA DE CREAR PARA ESTA MISMA     CPR08330
065730*    TRANSACCION (WS-CARRO-ES-NUEVO), SE RECHAZA.                 CPR08340
065740*-----------------------------------------------------------------CPR08350
065750     IF WS-CARRO-ES-NUEVO                                         CPR08360
065760        MOVE 'S' TO WS-TRN-ES-RECHAZO                             CPR08370
065770        GO TO 2340-VACIAR-CARRO-FIN                               CPR08380
065780     END-IF.                                                      CPR08390
065790*-----------------------------------------------------------------CPR08400
065817*    EMPTY RECORRE TODA LA TABLA DE ITEMS (NO SOLO LOS DEL        CPR08410
065844*    CARRITO) PORQUE LA TABLA NO ESTA ORDENADA POR CARRITO; 2345  CPR08420
065871*    FILTRA POR WS-TC-ID EN CADA VUELTA.                          CPR08430
065900     PERFORM 2345-VACIAR-CARRO-1                                  CPR08440
066000        THRU 2345-VACIAR-CARRO-1-FIN                              CPR08450
066100          VARYING WS-IX-ITEM-AUX FROM 1 BY 1                      CPR08460
066200            UNTIL WS-IX-ITEM-AUX > WS-TI-CANT.                    CPR08470
066300                                                                  CPR08480
066400     MOVE ZERO TO WS-TC-TOTAL (WS-IX-CARRO-AUX).                  CPR08490
066500                                                                  CPR08500
066525*    DESPUES DE UN EMPTY EL CARRITO SIGUE ACTIVO, CON TOTAL CERO YCPR08510
066550*    SIN ITEMS; UN ADD POSTERIOR DEL MISMO CLIENTE LO ENCUENTRA   CPR08520
066575*    CON 2200 Y LE AGREGA ITEMS COMO SI NADA.                     CPR08530
066600 2340-VACIAR-CARRO-FIN.                                           CPR08540
066700     EXIT.                                                        CPR08550
066800*-----------------------------------------------------------------CPR08560
066900 2345-VACIAR-CARRO-1.                                             CPR08570
066910*    SI EL ITEM RECORRIDO PERTENECE AL CARRITO QUE SE ESTA        CPR08580
066920*    VACIANDO, LO MARCA INACTIVO.                                 CPR08590
067000     IF WS-TI-CART-ID (WS-IX-ITEM-AUX) = WS-TC-ID (WS-IX-CARRO-AUXCPR08600
067100-        )                                                        CPR08610
067200        MOVE 'N' TO WS-TI-ACTIVO (WS-IX-ITEM-AUX)                 CPR08620
067300     END-IF.                                                      CPR08630
067400                                                                  CPR08640
067425*    ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA FILA DE LA TABLA DE CPR08650
067450*    ITEMS, SIN IMPORTAR A QUE CARRITO PERTENEZCA; EL FILTRO POR  CPR08660
067475*    WS-TC-ID ES LO QUE LO ACOTA AL CARRITO QUE SE ESTA VACIANDO. CPR08670
067500 2345-VACIAR-CARRO-1-FIN.                                         CPR08680
067600     EXIT.                                                        CPR08690
067700*-----------------------------------------------------------------CPR08700
067800 2350-CERRAR-CARRO.                                               CPR08710
067900*    CLOSE: PONE EL CARRITO EN CERRADO. LOS ITEMS Y EL TOTAL      CPR08720
068000*    QUEDAN TAL COMO ESTABAN. IGUAL QUE EN EMPTY, EL CARRITO      CPR08730
068010*    ACTIVO DEBE EXISTIR DE ANTES; SI SE ACABA DE CREAR PARA      CPR08740
068020*    ESTA MISMA TRANSACCION, SE RECHAZA.                          CPR08750
068030*-----------------------------------------------------------------CPR08760
068040     IF WS-CARRO-ES-NUEVO                                         CPR08770
068050        MOVE 'S' TO WS-TRN-ES-RECHAZO                             CPR08780
068060        GO TO 2350-CERRAR-CARRO-FIN                               CPR08790
068070     END-IF.                                                      CPR08800
068100*-----------------------------------------------------------------CPR08810
068200     MOVE 'CERRADO   ' TO WS-TC-ESTADO (WS-IX-CARRO-AUX).         CPR08820
068300                                                                  CPR08830
068325*    UN CARRITO CERRADO NO SE REABRE NUNCA: UNA TRANSACCION       CPR08840
068350*    POSTERIOR DEL MISMO CLIENTE NO LO ENCUENTRA EN 2200 (PORQUE  CPR08850
068375*    YA NO ESTA ACTIVO) Y LE CREA UNO NUEVO.                      CPR08860
068400 2350-CERRAR-CARRO-FIN.                                           CPR08870
068500     EXIT.                                                        CPR08880
068600*-----------------------------------------------------------------CPR08890
068700 2360-EMITIR-RESUMEN-INMEDIATO.                                   CPR08900
068800*    TOTAL: EMITE LA LINEA DE RESUMEN DE ESTE CARRITO AHORA       CPR08910
068900*    MISMO, EN LUGAR DE ESPERAR AL CIERRE DEL LOTE.               CPR08920
069000*-----------------------------------------------------------------CPR08930
069100     PERFORM 3310-ARMAR-Y-GRABAR-RESUMEN                          CPR08940
069200        THRU 3310-ARMAR-Y-GRABAR-RESUMEN-FIN.                     CPR08950
069210*    EL RESUMEN DE ESTE CARRITO YA SALIO POR EL REPORTE; SE DEJA  CPR08960
069220*    EN 'N' (NO TOCADO) PARA QUE 3320-EMITIR-RESUMEN-1 NO LO      CPR08970
069230*    VUELVA A EMITIR NI SUME SU TOTAL DE NUEVO AL CIERRE DEL      CPR08980
069240*    LOTE.                                                        CPR08990
069300                                                                  CPR09000
069400     MOVE 'N' TO WS-TC-TOCADO (WS-IX-CARRO-AUX).                  CPR09010
069500                                                                  CPR09020
069525*    TOTAL ES LA UNICA ACCION QUE ESCRIBE EN EL REPORTE DURANTE ELCPR09030
069550*    LOTE; TODAS LAS DEMAS SOLO QUEDAN REFLEJADAS EN LA TABLA EN  CPR09040
069575*    MEMORIA HASTA EL CIERRE (3300).                              CPR09050
069600 2360-EMITIR-RESUMEN-INMEDIATO-FIN.                               CPR09060
069700     EXIT.                                                        CPR09070
069800*-----------------------------------------------------------------CPR09080
069900 2400-RECALCULAR-TOTAL-CARRO.                                     CPR09090
070000*    RECALCULA EL TOTAL DEL CARRITO LUEGO DE UN ALTA, BAJA O      CPR09100
070100*    CAMBIO DE ITEM: SUBTOTAL, DESCUENTO (CALCTOT) Y TOTAL.       CPR09110
070200*-----------------------------------------------------------------CPR09120
070300     MOVE ZERO TO WS-CALC-SUBTOTAL.                               CPR09130
070400                                                                  CPR09140
070500     PERFORM 2410-SUMAR-SUBTOTALES                                CPR09150
070600        THRU 2410-SUMAR-SUBTOTALES-FIN                            CPR09160
070700          VARYING WS-IX-ITEM-AUX FROM 1 BY 1                      CPR09170
070800            UNTIL WS-IX-ITEM-AUX > WS-TI-CANT.                    CPR09180
070900                                                                  CPR09190
071000     MOVE WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX) TO                CPR09200
071100          WS-CALC-PCT-DESCUENTO.                                  CPR09210
071200                                                                  CPR09220
071225*    CALCTOT ES EL UNICO LUGAR DONDE SE REDONDEA: EL MONTO DE     CPR09230
071250*    DESCUENTO SALE CON ROUNDED MODE HALF-UP, EL SUBTOTAL Y EL    CPR09240
071275*    PRECIO UNITARIO NUNCA SE REDONDEAN.                          CPR09250
071300     CALL 'CALCTOT' USING WS-CALC-TOTAL.                          CPR09260
071400                                                                  CPR09270
071500     MOVE WS-CALC-TOTAL-FINAL TO WS-TC-TOTAL (WS-IX-CARRO-AUX).   CPR09280
071600     MOVE 'S' TO WS-TC-TOCADO (WS-IX-CARRO-AUX).                  CPR09290
071700                                                                  CPR09300
071725*    ESTE PARRAFO SE INVOCA DESPUES DE CUALQUIER CAMBIO DE ITEMS  CPR09310
071750*    (ADD, UPDQTY, REMOVE); EMPTY NO LO USA PORQUE YA SABE QUE EL CPR09320
071775*    TOTAL QUEDA EN CERO SIN NECESIDAD DE SUMAR NADA.             CPR09330
071800 2400-RECALCULAR-TOTAL-CARRO-FIN.                                 CPR09340
071900     EXIT.                                                        CPR09350
072000*-----------------------------------------------------------------CPR09360
072100 2410-SUMAR-SUBTOTALES.                                           CPR09370
072110*    SI EL ITEM RECORRIDO ESTA ACTIVO Y PERTENECE AL CARRITO QUE  CPR09380
072120*    SE ESTA TOTALIZANDO, SUMA SU SUBTOTAL AL ACUMULADOR DE       CPR09390
072130*    ENTRADA DE CALCTOT.                                          CPR09400
072147*    IGUAL QUE EN 2345, SE RECORRE TODA LA TABLA DE ITEMS         CPR09410
072164*    FILTRANDO POR CARRITO; SOLO SUMAN LOS QUE ESTAN ACTIVOS, LOS CPR09420
072181*    ELIMINADOS (2330) NO ENTRAN EN EL TOTAL.                     CPR09430
072200     IF WS-TI-CART-ID (WS-IX-ITEM-AUX) = WS-TC-ID (WS-IX-CARRO-AUXCPR09440
072300-        )                                                        CPR09450
072400        AND WS-TI-ESTA-ACTIVO (WS-IX-ITEM-AUX)                    CPR09460
072500        ADD WS-TI-SUBTOTAL (WS-IX-ITEM-AUX) TO WS-CALC-SUBTOTAL   CPR09470
072600     END-IF.                                                      CPR09480
072700                                                                  CPR09490
072725*    ESTE PARRAFO TAMBIEN LO REUTILIZA 3310 PARA ARMAR EL RESUMEN CPR09500
072750*    FINAL DE CADA CARRITO, ASI EL SUBTOTAL DEL REPORTE SE CALCULACPR09510
072775*    SIEMPRE DE LA MISMA MANERA.                                  CPR09520
072800 2410-SUMAR-SUBTOTALES-FIN.                                       CPR09530
072900     EXIT.                                                        CPR09540
073000*-----------------------------------------------------------------CPR09550
073100 2500-CONTAR-TRANSACCION.                                         CPR09560
073110*    ACTUALIZA LOS CONTADORES DE CONTROL DEL LOTE: TRANSACCIONES  CPR09570
073120*    LEIDAS SIEMPRE, RECHAZADAS SOLO CUANDO LA TRANSACCION NO     CPR09580
073130*    PASO ALGUNA VALIDACION DE LAS REGLAS DE NEGOCIO.             CPR09590
073200     IF FS-TRANSACC-EOF                                           CPR09600
073300        GO TO 2500-CONTAR-TRANSACCION-FIN                         CPR09610
073400     END-IF.                                                      CPR09620
073500                                                                  CPR09630
073600     ADD 1 TO WS-CNT-TRN-LEIDAS.                                  CPR09640
073700                                                                  CPR09650
073800     IF WS-RECHAZAR-TRANSACCION                                   CPR09660
073900        ADD 1 TO WS-CNT-RECHAZADAS                                CPR09670
074000     END-IF.                                                      CPR09680
074100                                                                  CPR09690
074125*    UNA TRANSACCION RECHAZADA NO DEJA DE CONTAR COMO LEIDA; AMBOSCPR09700
074150*    CONTADORES (LEIDAS Y RECHAZADAS) SE ACUMULAN JUNTOS EN ESTE  CPR09710
074175*    MISMO PARRAFO.                                               CPR09720
074200 2500-CONTAR-TRANSACCION-FIN.                                     CPR09730
074300     EXIT.                                                        CPR09740
074400*-----------------------------------------------------------------CPR09750
074500 3000-FINALIZAR-PROGRAMA.                                         CPR09760
074510*    SECUENCIA DE CIERRE DEL LOTE: REGRABA LOS DOS MAESTROS DESDE CPR09770
074520*    LAS TABLAS EN MEMORIA, EMITE LOS RESUMENES FINALES DE LOS    CPR09780
074530*    CARRITOS TOCADOS, IMPRIME LOS TOTALES DE CONTROL Y CIERRA    CPR09790
074540*    TODOS LOS ARCHIVOS.                                          CPR09800
074600     PERFORM 3100-GRABAR-CARRO-MAESTRO                            CPR09810
074700        THRU 3100-GRABAR-CARRO-MAESTRO-FIN.                       CPR09820
074800                                                                  CPR09830
074900     PERFORM 3200-GRABAR-ITEM-MAESTRO                             CPR09840
075000        THRU 3200-GRABAR-ITEM-MAESTRO-FIN.                        CPR09850
075100                                                                  CPR09860
075200     PERFORM 3300-EMITIR-RESUMENES-FINALES                        CPR09870
075300        THRU 3300-EMITIR-RESUMENES-FINALES-FIN.                   CPR09880
075400                                                                  CPR09890
075500     PERFORM 3400-EMITIR-TOTALES-CONTROL                          CPR09900
075600        THRU 3400-EMITIR-TOTALES-CONTROL-FIN.                     CPR09910
075700                                                                  CPR09920
075800     PERFORM 3500-CERRAR-ARCHIVOS                                 CPR09930
075900        THRU 3500-CERRAR-ARCHIVOS-FIN.                            CPR09940
076000                                                                  CPR09950
076025*    A PARTIR DE ACA EL LOTE YA NO LEE MAS TRANSACCIONES; TODO LO CPR09960
076050*    QUE QUEDA ES VOLCAR LAS TABLAS EN MEMORIA A LOS MAESTROS Y ALCPR09970
076075*    REPORTE.                                                     CPR09980
076100 3000-FINALIZAR-PROGRAMA-FIN.                                     CPR09990
076200     EXIT.                                                        CPR10000
076300*-----------------------------------------------------------------CPR10010
076400 3100-GRABAR-CARRO-MAESTRO.                                       CPR10020
076500*    REESCRIBE EL MAESTRO DE CARRITOS CON EL CONTENIDO DE LA      CPR10030
076600*    TABLA EN MEMORIA (CARRITOS NUEVOS Y EXISTENTES).             CPR10040
076700*-----------------------------------------------------------------CPR10050
076725*    TECNICA CLASICA DE REGRABADO TOTAL: SE CIERRA EL MAESTRO QUE CPR10060
076750*    SE ABRIO EN ENTRADA AL PRINCIPIO DEL LOTE Y SE REABRE EN     CPR10070
076775*    SALIDA PARA ESCRIBIRLO DE NUEVO COMPLETO DESDE LA TABLA.     CPR10080
076800     CLOSE CARRO-MAESTRO.                                         CPR10090
076900     OPEN OUTPUT CARRO-MAESTRO.                                   CPR10100
077000                                                                  CPR10110
077100     IF NOT FS-CARROMAE-OK                                        CPR10120
077200        DISPLAY 'ERROR AL REABRIR EL MAESTRO DE CARRITOS'         CPR10130
077300        DISPLAY 'FILE STATUS: ' FS-CARROMAE                       CPR10140
077400        STOP RUN                                                  CPR10150
077500     END-IF.                                                      CPR10160
077600                                                                  CPR10170
077700     PERFORM 3110-GRABAR-CARRO-1                                  CPR10180
077800        THRU 3110-GRABAR-CARRO-1-FIN                              CPR10190
077900          VARYING WS-IX-CARRO-AUX FROM 1 BY 1                     CPR10200
078000            UNTIL WS-IX-CARRO-AUX > WS-TC-CANT.                   CPR10210
078100                                                                  CPR10220
078125*    SE REGRABAN TODOS LOS CARRITOS DE LA TABLA, ACTIVOS Y        CPR10230
078150*    CERRADOS POR IGUAL; UN CARRITO CERRADO SIGUE APARECIENDO EN  CPR10240
078175*    EL MAESTRO PARA LAS PROXIMAS CORRIDAS.                       CPR10250
078200 3100-GRABAR-CARRO-MAESTRO-FIN.                                   CPR10260
078300     EXIT.                                                        CPR10270
078400*-----------------------------------------------------------------CPR10280
078500 3110-GRABAR-CARRO-1.                                             CPR10290
078510*    REGRABA UNA ENTRADA DE LA TABLA DE CARRITOS AL MAESTRO DE    CPR10300
078520*    CARRITOS. SE GRABAN TODOS LOS CARRITOS DE LA TABLA, TANTO    CPR10310
078530*    ACTIVOS COMO CERRADOS.                                       CPR10320
078547*    EL ORDEN DE LOS MOVE RESPETA EL ORDEN DE CAMPOS DE           CPR10330
078564*    CARMAE.CPY; SI SE AGREGA UN CAMPO NUEVO AL LAYOUT, SE AGREGA CPR10340
078581*    AQUI EN EL MISMO LUGAR.                                      CPR10350
078600     MOVE WS-TC-ID (WS-IX-CARRO-AUX)          TO WS-CAR-ID.       CPR10360
078700     MOVE WS-TC-USER-ID (WS-IX-CARRO-AUX)     TO WS-CAR-USER-ID.  CPR10370
078800     MOVE WS-TC-FECHA-ALTA (WS-IX-CARRO-AUX)   TO WS-CAR-FECHA-ALTCPR10380
078900-        A.                                                       CPR10390
079000     MOVE WS-TC-HORA-ALTA (WS-IX-CARRO-AUX)    TO WS-CAR-HORA-ALTACPR10400
079100-        .                                                        CPR10410
079200     MOVE WS-TC-ESTADO (WS-IX-CARRO-AUX)       TO WS-CAR-ESTADO.  CPR10420
079300     MOVE WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX) TO                CPR10430
079400          WS-CAR-PCT-DESCUENTO.                                   CPR10440
079500     MOVE WS-TC-TOTAL (WS-IX-CARRO-AUX)        TO WS-CAR-TOTAL.   CPR10450
079600                                                                  CPR10460
079700     WRITE WS-CAR-MAESTRO.                                        CPR10470
079800                                                                  CPR10480
079820*    ESTE PARRAFO SE EJECUTA UNA VEZ POR CADA FILA DE LA TABLA DE CPR10490
079840*    CARRITOS, EN EL MISMO ORDEN EN QUE QUEDARON EN MEMORIA (LOS  CPR10500
079860*    CARGADOS DEL MAESTRO PRIMERO, LOS CREADOS EN ESTE LOTE       CPR10510
079880*    DESPUES).                                                    CPR10520
079900 3110-GRABAR-CARRO-1-FIN.                                         CPR10530
080000     EXIT.                                                        CPR10540
080100*-----------------------------------------------------------------CPR10550
080200 3200-GRABAR-ITEM-MAESTRO.                                        CPR10560
080300*    REESCRIBE EL MAESTRO DE ITEMS CON LOS ITEMS QUE QUEDARON     CPR10570
080400*    ACTIVOS EN LA TABLA EN MEMORIA (LOS ELIMINADOS NO SE GRABAN).CPR10580
080500*-----------------------------------------------------------------CPR10590
080533*    MISMA TECNICA DE CLOSE/REABRIR EN SALIDA QUE 3100, APLICADA  CPR10600
080566*    AHORA AL MAESTRO DE ITEMS.                                   CPR10610
080600     CLOSE ITEM-MAESTRO.                                          CPR10620
080700     OPEN OUTPUT ITEM-MAESTRO.                                    CPR10630
080800                                                                  CPR10640
080900     IF NOT FS-ITEMMAE-OK                                         CPR10650
081000        DISPLAY 'ERROR AL REABRIR EL MAESTRO DE ITEMS'            CPR10660
081100        DISPLAY 'FILE STATUS: ' FS-ITEMMAE                        CPR10670
081200        STOP RUN                                                  CPR10680
081300     END-IF.                                                      CPR10690
081400                                                                  CPR10700
081500     PERFORM 3210-GRABAR-ITEM-1                                   CPR10710
081600        THRU 3210-GRABAR-ITEM-1-FIN                               CPR10720
081700          VARYING WS-IX-ITEM-AUX FROM 1 BY 1                      CPR10730
081800            UNTIL WS-IX-ITEM-AUX > WS-TI-CANT.                    CPR10740
081900                                                                  CPR10750
081933*    A DIFERENCIA DE 3100, ACA NO SE GRABAN TODAS LAS FILAS: 3210 CPR10760
081966*    SALTEA LAS QUE QUEDARON INACTIVAS POR UN REMOVE O UN EMPTY.  CPR10770
082000 3200-GRABAR-ITEM-MAESTRO-FIN.                                    CPR10780
082100     EXIT.                                                        CPR10790
082200*-----------------------------------------------------------------CPR10800
082300 3210-GRABAR-ITEM-1.                                              CPR10810
082310*    REGRABA UNA ENTRADA DE LA TABLA DE ITEMS AL MAESTRO DE       CPR10820
082320*    ITEMS, SALTEANDO LOS QUE QUEDARON INACTIVOS (REMOVE/EMPTY):  CPR10830
082330*    UN ITEM ELIMINADO NO SE VUELVE A GRABAR EN EL MAESTRO.       CPR10840
082400     IF NOT WS-TI-ESTA-ACTIVO (WS-IX-ITEM-AUX)                    CPR10850
082500        GO TO 3210-GRABAR-ITEM-1-FIN                              CPR10860
082600     END-IF.                                                      CPR10870
082700                                                                  CPR10880
082800     MOVE WS-TI-ID (WS-IX-ITEM-AUX)           TO WS-ITM-ID.       CPR10890
082900     MOVE WS-TI-CART-ID (WS-IX-ITEM-AUX)      TO WS-ITM-CART-ID.  CPR10900
083000     MOVE WS-TI-PRODUCT-ID (WS-IX-ITEM-AUX)   TO                  CPR10910
083100          WS-ITM-PRODUCT-ID.                                      CPR10920
083200     MOVE WS-TI-PRODUCT-NAME (WS-IX-ITEM-AUX) TO                  CPR10930
083300          WS-ITM-PRODUCT-NAME.                                    CPR10940
083400     MOVE WS-TI-PRECIO (WS-IX-ITEM-AUX)       TO WS-ITM-PRECIO.   CPR10950
083500     MOVE WS-TI-CANT-PROD (WS-IX-ITEM-AUX)    TO WS-ITM-CANT.     CPR10960
083600     MOVE WS-TI-SUBTOTAL (WS-IX-ITEM-AUX)     TO WS-ITM-SUBTOTAL. CPR10970
083700                                                                  CPR10980
083800     WRITE WS-ITM-MAESTRO.                                        CPR10990
083900                                                                  CPR11000
083925*    UN ITEM SALTEADO POR ESTAR INACTIVO DESAPARECE DEL MAESTRO ENCPR11010
083950*    LA PROXIMA CORRIDA DEL LOTE; POR ESO EL REMOVE Y EL EMPTY SONCPR11020
083975*    DEFINITIVOS, NO SE PUEDEN DESHACER.                          CPR11030
084000 3210-GRABAR-ITEM-1-FIN.                                          CPR11040
084100     EXIT.                                                        CPR11050
084200*-----------------------------------------------------------------CPR11060
084300 3300-EMITIR-RESUMENES-FINALES.                                   CPR11070
084400*    EMITE LA LINEA DE RESUMEN DE CADA CARRITO TOCADO QUE NO      CPR11080
084500*    SE HAYA RESUMIDO YA POR UNA ACCION TOTAL INMEDIATA.          CPR11090
084600*-----------------------------------------------------------------CPR11100
084700     PERFORM 3320-EMITIR-RESUMEN-1                                CPR11110
084800        THRU 3320-EMITIR-RESUMEN-1-FIN                            CPR11120
084900          VARYING WS-IX-CARRO-AUX FROM 1 BY 1                     CPR11130
085000            UNTIL WS-IX-CARRO-AUX > WS-TC-CANT.                   CPR11140
085100                                                                  CPR11150
085125*    LOS CARRITOS QUE YA SACARON SU RESUMEN POR UNA ACCION TOTAL  CPR11160
085150*    (2360) NO VUELVEN A APARECER ACA, PORQUE 2360 LOS DEJA       CPR11170
085175*    MARCADOS NO TOCADOS.                                         CPR11180
085200 3300-EMITIR-RESUMENES-FINALES-FIN.                               CPR11190
085300     EXIT.                                                        CPR11200
085400*-----------------------------------------------------------------CPR11210
085500 3310-ARMAR-Y-GRABAR-RESUMEN.                                     CPR11220
085600*    ARMA LA LINEA DE RESUMEN DEL CARRITO WS-IX-CARRO-AUX Y LA    CPR11230
085700*    ESCRIBE EN EL REPORTE (SUBTOTAL, DESCUENTO, TOTAL, CANTIDAD  CPR11240
085800*    DE ITEMS DISTINTOS).                                         CPR11250
085900*-----------------------------------------------------------------CPR11260
085925*    SE PIDE A CARLOOK LA CANTIDAD DE ITEMS DISTINTOS DEL CARRITO CPR11270
085950*    (ITEM-CONT) PORQUE EL RESUMEN LA NECESITA; EL SUBTOTAL SE    CPR11280
085975*    RECALCULA ACA MISMO CON 2410.                                CPR11290
086000     MOVE 'ITEM-CONT ' TO WS-BUS-OPER.                            CPR11300
086100     MOVE WS-TC-ID (WS-IX-CARRO-AUX) TO WS-BUS-CART-ID.           CPR11310
086200                                                                  CPR11320
086300     CALL 'CARLOOK' USING WS-BUSQUEDA, WS-RESULTADO-BUSQUEDA,     CPR11330
086400                           WS-TABLA-CARROS, WS-TABLA-ITEMS.       CPR11340
086500                                                                  CPR11350
086600     MOVE ZERO TO WS-CALC-SUBTOTAL.                               CPR11360
086700     PERFORM 2410-SUMAR-SUBTOTALES                                CPR11370
086800        THRU 2410-SUMAR-SUBTOTALES-FIN                            CPR11380
086900          VARYING WS-IX-ITEM-AUX FROM 1 BY 1                      CPR11390
087000            UNTIL WS-IX-ITEM-AUX > WS-TI-CANT.                    CPR11400
087100                                                                  CPR11410
087200     MOVE WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX) TO                CPR11420
087300          WS-CALC-PCT-DESCUENTO.                                  CPR11430
087400     CALL 'CALCTOT' USING WS-CALC-TOTAL.                          CPR11440
087500                                                                  CPR11450
087600     MOVE WS-TC-USER-ID (WS-IX-CARRO-AUX)  TO WS-RES-USER-ID.     CPR11460
087700     MOVE WS-RES-BUS-CANT-ITEMS            TO WS-RES-ITEM-COUNT.  CPR11470
087800     MOVE WS-CALC-SUBTOTAL                 TO WS-RES-SUBTOTAL.    CPR11480
087900     MOVE WS-TC-PCT-DESCUENTO (WS-IX-CARRO-AUX)                   CPR11490
088000                                            TO WS-RES-DISC-PCT.   CPR11500
088100     MOVE WS-CALC-DESCUENTO-AMT             TO WS-RES-DISC-AMT.   CPR11510
088200     MOVE WS-CALC-TOTAL-FINAL               TO WS-RES-TOTAL.      CPR11520
088300                                                                  CPR11530
088400     MOVE WS-RES-DETALLE TO WS-SAL-RESUMEN-REG.                   CPR11540
088500     WRITE WS-SAL-RESUMEN-REG.                                    CPR11550
088600                                                                  CPR11560
088700     ADD WS-CALC-TOTAL-FINAL TO WS-CNT-GRAN-TOTAL.                CPR11570
088800                                                                  CPR11580
088825*    ESTE ES EL UNICO PARRAFO QUE ESCRIBE EN EL REPORTE DE RESUMENCPR11590
088850*    DURANTE TODO EL LOTE, YA SEA LLAMADO DESDE 2360 (INMEDIATO) OCPR11600
088875*    DESDE 3320 (CIERRE).                                         CPR11610
088900 3310-ARMAR-Y-GRABAR-RESUMEN-FIN.                                 CPR11620
089000     EXIT.                                                        CPR11630
089100*-----------------------------------------------------------------CPR11640
089200 3320-EMITIR-RESUMEN-1.                                           CPR11650
089210*    EMITE EL RESUMEN DE UN CARRITO DE LA TABLA SOLO SI QUEDO     CPR11660
089220*    MARCADO TOCADO DURANTE EL LOTE; LUEGO LO DEJA EN NO TOCADO   CPR11670
089230*    PARA NO EMITIRLO DE NUEVO SI EL PARRAFO SE VUELVE A          CPR11680
089240*    INVOCAR EN OTRA VUELTA DEL LOOP DE CIERRE.                   CPR11690
089300     IF NOT WS-TC-FUE-TOCADO (WS-IX-CARRO-AUX)                    CPR11700
089400        GO TO 3320-EMITIR-RESUMEN-1-FIN                           CPR11710
089500     END-IF.                                                      CPR11720
089600                                                                  CPR11730
089700     PERFORM 3310-ARMAR-Y-GRABAR-RESUMEN                          CPR11740
089800        THRU 3310-ARMAR-Y-GRABAR-RESUMEN-FIN.                     CPR11750
089900                                                                  CPR11760
090000     MOVE 'N' TO WS-TC-TOCADO (WS-IX-CARRO-AUX).                  CPR11770
090100                                                                  CPR11780
090125*    EL CARRITO QUEDA EN NO TOCADO DESPUES DE ESTE PARRAFO PARA   CPR11790
090150*    QUE UNA SEGUNDA CORRIDA DE 3300 EN LA MISMA EJECUCION (SI LA CPR11800
090175*    HUBIERA) NO LO VUELVA A SUMAR.                               CPR11810
090200 3320-EMITIR-RESUMEN-1-FIN.                                       CPR11820
090300     EXIT.                                                        CPR11830
090400*-----------------------------------------------------------------CPR11840
090500 3400-EMITIR-TOTALES-CONTROL.                                     CPR11850
090600*    IMPRIME LOS TOTALES DE CONTROL DEL LOTE AL PIE DEL REPORTE   CPR11860
090700*    DE RESUMEN.                                                  CPR11870
090800*-----------------------------------------------------------------CPR11880
090825*    EL PIE DEL REPORTE SON SEIS LINEAS FIJAS: SEPARADOR,         CPR11890
090850*    ENCABEZADO DE TOTALES Y LOS CINCO CONTADORES DE CONTROL DEL  CPR11900
090875*    LOTE, EN ESTE ORDEN.                                         CPR11910
090900     MOVE WS-RES-SEPARADOR       TO WS-SAL-RESUMEN-REG.           CPR11920
091000     WRITE WS-SAL-RESUMEN-REG.                                    CPR11930
091100                                                                  CPR11940
091200     MOVE WS-RES-TOT-ENCABEZADO  TO WS-SAL-RESUMEN-REG.           CPR11950
091300     WRITE WS-SAL-RESUMEN-REG.                                    CPR11960
091400                                                                  CPR11970
091500     MOVE WS-CNT-TRN-LEIDAS TO WS-RES-TOT-TRN.                    CPR11980
091600     MOVE WS-RES-TOT-TRANSACCIONES TO WS-SAL-RESUMEN-REG.         CPR11990
091700     WRITE WS-SAL-RESUMEN-REG.                                    CPR12000
091800                                                                  CPR12010
091900     MOVE WS-CNT-CARROS-CREADOS TO WS-RES-TOT-CARROS-CR.          CPR12020
092000     MOVE WS-RES-TOT-CARROS      TO WS-SAL-RESUMEN-REG.           CPR12030
092100     WRITE WS-SAL-RESUMEN-REG.                                    CPR12040
092200                                                                  CPR12050
092300     MOVE WS-CNT-ITEMS-AGREGADOS TO WS-RES-TOT-ITEMS-AG.          CPR12060
092400     MOVE WS-RES-TOT-ITEMS       TO WS-SAL-RESUMEN-REG.           CPR12070
092500     WRITE WS-SAL-RESUMEN-REG.                                    CPR12080
092600                                                                  CPR12090
092700     MOVE WS-CNT-RECHAZADAS TO WS-RES-TOT-RECH.                   CPR12100
092800     MOVE WS-RES-TOT-RECHAZOS    TO WS-SAL-RESUMEN-REG.           CPR12110
092900     WRITE WS-SAL-RESUMEN-REG.                                    CPR12120
093000                                                                  CPR12130
093100     MOVE WS-CNT-GRAN-TOTAL TO WS-RES-TOT-GRAN.                   CPR12140
093200     MOVE WS-RES-TOT-GRAN-TOTAL  TO WS-SAL-RESUMEN-REG.           CPR12150
093300     WRITE WS-SAL-RESUMEN-REG.                                    CPR12160
093400                                                                  CPR12170
093425*    ESTOS MISMOS CINCO CONTADORES SE VUELVEN A MOSTRAR POR       CPR12180
093450*    PANTALLA EN 3500, PARA QUE EL OPERADOR LOS VEA SIN TENER QUE CPR12190
093475*    ABRIR EL ARCHIVO DE SALIDA.                                  CPR12200
093500 3400-EMITIR-TOTALES-CONTROL-FIN.                                 CPR12210
093600     EXIT.                                                        CPR12220
093700*-----------------------------------------------------------------CPR12230
093800 3500-CERRAR-ARCHIVOS.                                            CPR12240
093810*    CIERRA LOS CUATRO ARCHIVOS DEL PROCESO Y DEJA EN PANTALLA UN CPR12250
093820*    RESUMEN DE LOS CONTADORES DE CONTROL PARA EL OPERADOR QUE    CPR12260
093830*    CORRIO EL LOTE.                                              CPR12270
093900     CLOSE ENT-TRANSACCIONES CARRO-MAESTRO ITEM-MAESTRO           CPR12280
094000           SAL-RESUMEN.                                           CPR12290
094100                                                                  CPR12300
094200     IF NOT FS-TRANSACC-OK                                        CPR12310
094300        DISPLAY 'ERROR AL CERRAR TRANSACCIONES: ' FS-TRANSACC     CPR12320
094400     END-IF.                                                      CPR12330
094500                                                                  CPR12340
094600     IF NOT FS-CARROMAE-OK                                        CPR12350
094700        DISPLAY 'ERROR AL CERRAR MAESTRO DE CARRITOS: '           CPR12360
094800                FS-CARROMAE                                       CPR12370
094900     END-IF.                                                      CPR12380
095000                                                                  CPR12390
095100     IF NOT FS-ITEMMAE-OK                                         CPR12400
095200        DISPLAY 'ERROR AL CERRAR MAESTRO DE ITEMS: ' FS-ITEMMAE   CPR12410
095300     END-IF.                                                      CPR12420
095400                                                                  CPR12430
095500     IF NOT FS-SALRESU-OK                                         CPR12440
095600        DISPLAY 'ERROR AL CERRAR EL REPORTE DE RESUMEN: '         CPR12450
095700                FS-SALRESU                                        CPR12460
095800     END-IF.                                                      CPR12470
095900                                                                  CPR12480
095925*    LOS MISMOS CUATRO CONTADORES QUE SE IMPRIMEN EN EL REPORTE   CPR12490
095950*    (3400) SE MUESTRAN TAMBIEN POR PANTALLA PARA EL OPERADOR QUE CPR12500
095975*    CORRE EL LOTE.                                               CPR12510
096000     DISPLAY 'TRANSACCIONES LEIDAS. . : ' WS-CNT-TRN-LEIDAS.      CPR12520
096100     DISPLAY 'CARRITOS CREADOS. . . . : ' WS-CNT-CARROS-CREADOS.  CPR12530
096200     DISPLAY 'ITEMS AGREGADOS . . . . : ' WS-CNT-ITEMS-AGREGADOS. CPR12540
096300     DISPLAY 'TRANSACC. RECHAZADAS. . : ' WS-CNT-RECHAZADAS.      CPR12550
096400                                                                  CPR12560
096433*    DESPUES DE ESTE PARRAFO EL LOTE TERMINA CON STOP RUN (VER LA CPR12570
096466*    PROCEDURE DIVISION); NINGUN ARCHIVO QUEDA ABIERTO AL SALIR.  CPR12580
096500 3500-CERRAR-ARCHIVOS-FIN.                                        CPR12590
096600     EXIT.                                                        CPR12600
096700*-----------------------------------------------------------------CPR12610
096800 END PROGRAM CARPROC1.                                            CPR12620
