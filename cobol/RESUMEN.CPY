000100*-----------------------------------------------------------------RES00010
000200*   RESUMEN.CPY                                                  RES00020
000300*   LAYOUT DEL REPORTE DE RESUMEN DE CARRITOS (SUMMARY.RPT).     RES00030
000400*   UNA LINEA DE DETALLE POR CARRITO RESUMIDO, MAS LAS LINEAS    RES00040
000500*   DE TOTALES DE CONTROL AL CIERRE DEL LOTE.                    RES00050
000600*-----------------------------------------------------------------RES00060
000700* 171123 RBG  TP2 G1 - LAYOUT ORIGINAL DE RESUMENES DE TARJETA    RES00070
000800* 090826 MCL  PR-4471 REARMADO PARA EL RESUMEN DE CARRITOS        RES00080
000900* 120826 MCL  PR-4471 QUITADO EL CAMBIO DE MONEDA Y PAGO MINIMO   RES00090
001000*-----------------------------------------------------------------RES00100
001100 01  WS-SAL-RESUMEN.                                             RES00110
001200     05  WS-RES-ENCABEZADO.                                      RES00120
001300         10  FILLER                    PIC X(09) VALUE           RES00130
001400             'USER-ID'.                                          RES00140
001500         10  FILLER                    PIC X(02) VALUE SPACES.   RES00150
001600         10  FILLER                    PIC X(05) VALUE 'ITEMS'.  RES00160
001700         10  FILLER                    PIC X(03) VALUE SPACES.   RES00180
001800         10  FILLER                    PIC X(13) VALUE           RES00190
001900             'SUBTOTAL'.                                         RES00200
002000         10  FILLER                    PIC X(01) VALUE SPACES.   RES00210
002100         10  FILLER                    PIC X(06) VALUE 'DISC%'.  RES00220
002200         10  FILLER                    PIC X(03) VALUE SPACES.   RES00230
002300         10  FILLER                    PIC X(12) VALUE           RES00240
002400             'DISC-AMT'.                                         RES00250
002500         10  FILLER                    PIC X(01) VALUE SPACES.   RES00260
002600         10  FILLER                    PIC X(13) VALUE 'TOTAL'.  RES00270
002700*-----------------------------------------------------------------RES00280
002800     05  WS-RES-DETALLE.                                         RES00290
002900         10  WS-RES-USER-ID            PIC ZZZZZZZZ9.            RES00300
003000         10  FILLER                    PIC X(02) VALUE SPACES.   RES00310
003100         10  WS-RES-ITEM-COUNT         PIC ZZZZ9.                RES00320
003200         10  FILLER                    PIC X(03) VALUE SPACES.   RES00330
003300         10  WS-RES-SUBTOTAL           PIC ZZ,ZZZ,ZZ9.99.        RES00340
003400         10  FILLER                    PIC X(01) VALUE SPACES.   RES00350
003500         10  WS-RES-DISC-PCT           PIC ZZ9.99.               RES00360
003600         10  FILLER                    PIC X(03) VALUE SPACES.   RES00370
003700         10  WS-RES-DISC-AMT           PIC ZZ,ZZZ,ZZ9.99.        RES00380
003800         10  FILLER                    PIC X(01) VALUE SPACES.   RES00390
003900         10  WS-RES-TOTAL              PIC ZZ,ZZZ,ZZ9.99.        RES00400
004000*-----------------------------------------------------------------RES00410
004100     05  WS-RES-SEPARADOR              PIC X(64) VALUE ALL '-'.  RES00420
004200*-----------------------------------------------------------------RES00430
004300     05  WS-RES-TOT-ENCABEZADO.                                  RES00440
004400         10  FILLER                    PIC X(30) VALUE           RES00450
004500             'TOTALES DE CONTROL DEL LOTE'.                      RES00460
004600*-----------------------------------------------------------------RES00470
004700     05  WS-RES-TOT-TRANSACCIONES.                               RES00480
004800         10  FILLER                    PIC X(28) VALUE           RES00490
004900             'TRANSACCIONES LEIDAS . . . :'.                     RES00500
005000         10  WS-RES-TOT-TRN            PIC ZZZ,ZZ9.              RES00510
005100*-----------------------------------------------------------------RES00520
005200     05  WS-RES-TOT-CARROS.                                      RES00530
005300         10  FILLER                    PIC X(28) VALUE           RES00540
005400             'CARRITOS CREADOS. . . . . . :'.                    RES00550
005500         10  WS-RES-TOT-CARROS-CR      PIC ZZZ,ZZ9.              RES00560
005600*-----------------------------------------------------------------RES00570
005700     05  WS-RES-TOT-ITEMS.                                       RES00580
005800         10  FILLER                    PIC X(28) VALUE           RES00590
005900             'ITEMS AGREGADOS . . . . . . :'.                    RES00600
006000         10  WS-RES-TOT-ITEMS-AG       PIC ZZZ,ZZ9.              RES00610
006100*-----------------------------------------------------------------RES00620
006200     05  WS-RES-TOT-RECHAZOS.                                    RES00630
006300         10  FILLER                    PIC X(28) VALUE           RES00640
006400             'TRANSACCIONES RECHAZADAS. . :'.                    RES00650
006500         10  WS-RES-TOT-RECH           PIC ZZZ,ZZ9.              RES00660
006600*-----------------------------------------------------------------RES00670
006700     05  WS-RES-TOT-GRAN-TOTAL.                                  RES00680
006800         10  FILLER                    PIC X(28) VALUE           RES00690
006900             'TOTAL GENERAL DE CARRITOS. . :'.                   RES00700
007000         10  WS-RES-TOT-GRAN           PIC Z,ZZZ,ZZZ,ZZ9.99.     RES00710
007100*-----------------------------------------------------------------RES00720
